000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     JCVAL0M.
000300 AUTHOR.         D. P. WHITFIELD.
000400 INSTALLATION.   PLANT FLOOR SYSTEMS - EFFICIENCY REPORTING.
000500 DATE-WRITTEN.   1994-03-10.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.
000800*****************************************************************
000900* Letzte Aenderung :: 2000-04-11
001000* Letzte Version   :: A.00.04
001100* Kurzbeschreibung :: Data-quality rule engine for one job card -
001200*                     called once per accepted card out of
001300*                     JCIMP0O. Raises OUTSIDE_MSD, DUPLICATION,
001400*                     AWC, SPLIT_CANDIDATE and QTY_MISMATCH flags
001500*                     against VALFLAG-FILE.
001600* Auftrag          :: RQ-2900
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*-----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                          *
002200*---------|------------|-----|------------------------------------*
002300* A.00.00 | 1994-03-10 | DPW | Neuerstellung - five-rule engine    *
002400*         |            |     | (RQ-2900)                          *
002500* A.00.01 | 1996-04-22 | DPW | SPLIT_CANDIDATE no longer requires  *
002600*         |            |     | a non-zero activity, per shop      *
002700*         |            |     | floor supervisors' request         *
002800* A.00.02 | 1998-11-04 | DPW | Y2K: OUTSIDE_MSD month-window math  *
002900*         |            |     | re-worked for full CCYY, removed   *
003000*         |            |     | 2-digit-year rollover branch       *
003100* A.00.03 | 1999-02-08 | DPW | Caller now passes the run's own    *
003200*         |            |     | card history table in place of a   *
003300*         |            |     | re-opened JOBCARD-FILE, since       *
003400*         |            |     | JCIMP0O still holds it OUTPUT       *
003420* A.00.04 | 2000-04-11 | DPW | FLAG-FILE was never closed at end   *
003440*         |            |     | of run - added a "last call" switch *
003460*         |            |     | (set by JCIMP0O just before its own *
003480*         |            |     | B900-NACHLAUF) so this module can    *
003490*         |            |     | flush and close its own file (RQ-3184)*
003500*-----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Evaluates all five data-quality rules for one job card and
004400* writes a VALFLAG-FILE row for each flag raised. FLAG-FILE is
004500* opened once, on the first CALL of a run, and stays open across
004600* CALLs - the caller closes it at end of job (see B900-NACHLAUF
004700* in JCIMP0O). Because FLAG-FILE is a fresh file every run, the
004800* "supersede any prior unresolved flag" rule from the spec is
004900* automatically satisfied and needs no delete logic here.
005000*
005100******************************************************************

005400 ENVIRONMENT DIVISION.

005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005800 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUMERIC-TEXT   IS "0123456789"
006200     UPSI-0 IS RUN-TEST-ONLY
006300         ON STATUS IS TEST-RUN-REQUESTED.

006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT FLAG-FILE        ASSIGN TO UT-S-VALFLAG
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FILE-STATUS.

009000 DATA DIVISION.
009100 FILE SECTION.

009300 FD  FLAG-FILE.
009400 COPY VALFLAG.

011400 WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
011700*--------------------------------------------------------------*
011800 01  COMP-FELDER.
011900     05  C4-FLAG-COUNT       PIC S9(04) COMP VALUE ZERO.
012050* WI-IDX/HI-IDX are index-names, created by the INDEXED BY on
012060* WO-TABLE/JC-HISTORY-TABLE below - no separate PIC item needed.

012500*--------------------------------------------------------------*
012600* Display-Felder: Praefix D                                    *
012700*--------------------------------------------------------------*
012800 01  DISPLAY-FELDER.
012900     05  D-WO-QTY-SUM        PIC 9(07)V99 VALUE ZERO.

013100*--------------------------------------------------------------*
013200* Konstante-Felder: Praefix K                                  *
013300*--------------------------------------------------------------*
013400 01  KONSTANTE-FELDER.
013500     05  K-MODUL             PIC X(08) VALUE "JCVAL0M".

013700*--------------------------------------------------------------*
013800* Schalter                                                     *
013900*--------------------------------------------------------------*
014000 01  SCHALTER.
014100     05  FILE-STATUS         PIC X(02).
014200         88  FILE-OK             VALUE "00".
014300         88  FILE-NOK            VALUE "01" THRU "99".
014400     05  W-FIRST-CALL-SW     PIC X VALUE "N".
014500         88  W-NOT-YET-OPENED    VALUE "N".
014600         88  W-ALREADY-OPENED    VALUE "Y".
014700     05  W-WO-FOUND-SW       PIC X VALUE "N".
014800         88  W-WO-FOUND          VALUE "Y".
014900         88  W-WO-NOT-FOUND      VALUE "N".

015500*--------------------------------------------------------------*
015600* Work-Felder                                                  *
015700*--------------------------------------------------------------*
015800 01  WORK-FELDER.
016500     05  W-MONTH-PAIR.
016600         10  W-MP-CCYY       PIC 9(04).
016700         10  W-MP-MM         PIC 9(02).
016800     05  W-MONTH-PAIR-N REDEFINES W-MONTH-PAIR
016900                             PIC 9(06).
017000     05  W-CARD-MONTH-PAIR.
017100         10  W-CMP-CCYY      PIC 9(04).
017200         10  W-CMP-MM        PIC 9(02).
017300     05  W-CARD-MONTH-N REDEFINES W-CARD-MONTH-PAIR
017400                             PIC 9(06).
017500     05  W-NEXT-MONTH-PAIR.
017600         10  W-NMP-CCYY      PIC 9(04).
017700         10  W-NMP-MM        PIC 9(02).
017800     05  W-NEXT-MONTH-N REDEFINES W-NEXT-MONTH-PAIR
017900                             PIC 9(06).
018000     05  W-DETAILS           PIC X(60).
018050     05  W-CALL-FLAG-TYPE    PIC X(15).

018200*--------------------------------------------------------------*
018300* Parameter-Bereich - siehe Aufruf in JCIMP0O C195-CALL-VALIDATE *
018400*--------------------------------------------------------------*
018500 LINKAGE SECTION.
018600 COPY JOBCARD.

018800 01  WO-TABLE.
018900     05  TW-ENTRY OCCURS 5000 TIMES
019000                  INDEXED BY WI-IDX.
019100         10  TW-ID           PIC 9(05).
019200         10  TW-NUMBER       PIC X(12).
019300         10  TW-MSD-MONTH    PIC X(07).
019400         10  TW-PLANNED-QTY  PIC 9(07)V99.
019500 01  LK-WO-CNT               PIC S9(04) COMP.

019700 01  JC-HISTORY-TABLE.
019800     05  JH-ENTRY OCCURS 9999 TIMES
019900                  INDEXED BY HI-IDX.
020000         10  JH-JC-ID            PIC 9(07).
020100         10  JH-EMPLOYEE-ID      PIC 9(05).
020200         10  JH-WORK-ORDER-ID    PIC 9(05).
020300         10  JH-ACTIVITY-ID      PIC 9(05).
020400         10  JH-ENTRY-DATE       PIC X(10).
020500         10  JH-QTY              PIC 9(07)V99.
020600         10  JH-ACTUAL-HOURS     PIC 9(03)V99.
020700 01  LK-JCH-CNT              PIC S9(04) COMP.

020900 01  LINK-VAL-CARD.
021000     05  LV-JC-ID            PIC 9(07).
021100     05  LV-FLAG-COUNT       PIC S9(04) COMP.
021200     05  LV-FLAG-LIST        PIC X(60).
021250     05  LV-LAST-CALL        PIC X.
021260         88  LV-IS-LAST-CALL     VALUE "Y".
021270         88  LV-NOT-LAST-CALL    VALUE "N".

021400 PROCEDURE DIVISION USING JOBCARD-REC, WO-TABLE, LK-WO-CNT,
021500                          JC-HISTORY-TABLE, LK-JCH-CNT,
021600                          LINK-VAL-CARD.

021800 A100-STEUERUNG SECTION.
021900 A100-00.
021910     IF LV-IS-LAST-CALL
021920        PERFORM B900-CLOSE-FLAG-FILE THRU B900-99-EXIT
021930        GOBACK
021940     END-IF
021950
022000     IF W-NOT-YET-OPENED
022100        PERFORM B000-OPEN-FLAG-FILE THRU B000-99-EXIT
022200     END-IF
022300
022400     MOVE ZERO   TO C4-FLAG-COUNT
022500     MOVE SPACES TO LV-FLAG-LIST
022600
022700     PERFORM D100-FIND-WORKORDER THRU D100-99-EXIT
022800     PERFORM D110-OUTSIDE-MSD    THRU D110-99-EXIT
022900     PERFORM D120-DUPLICATION    THRU D120-99-EXIT
023000     PERFORM D130-AWC            THRU D130-99-EXIT
023100     PERFORM D140-SPLIT-CAND     THRU D140-99-EXIT
023200     PERFORM D150-QTY-MISMATCH   THRU D150-99-EXIT
023300
023400     MOVE JC-ID        TO LV-JC-ID
023500     MOVE C4-FLAG-COUNT TO LV-FLAG-COUNT
023600
023700     GOBACK
023800     .
023900 A100-99-EXIT.
024000     EXIT.

024200******************************************************************
024300* B000 - open FLAG-FILE once per run, on the first CALL only
024400******************************************************************
024500 B000-OPEN-FLAG-FILE SECTION.
024600 B000-00.
024700     OPEN OUTPUT FLAG-FILE
024800     IF FILE-NOK
024900        DISPLAY K-MODUL, " - CANNOT OPEN FLAG-FILE, STATUS ",
025000                FILE-STATUS
025100        GOBACK
025200     END-IF
025300     SET W-ALREADY-OPENED TO TRUE
025400     .
025500 B000-99-EXIT.
025600     EXIT.

025650******************************************************************
025660* B900 - JCIMP0O makes one final CALL with LV-LAST-CALL = "Y"      *
025670*        just before its own B900-NACHLAUF closes JOBCARD-FILE -   *
025680*        this flushes and closes FLAG-FILE while the run's caller  *
025690*        is still active (RQ-3184)                                 *
025695******************************************************************
025700 B900-CLOSE-FLAG-FILE SECTION.
025710 B900-00.
025720     IF W-ALREADY-OPENED
025730        CLOSE FLAG-FILE
025740     END-IF
025750     .
025760 B900-99-EXIT.
025770     EXIT.

025800******************************************************************
025900* D100 - locate the current card's work order in WO-TABLE once,
026000*        used by both the OUTSIDE-MSD and QTY-MISMATCH rules
026100******************************************************************
026200 D100-FIND-WORKORDER SECTION.
026300 D100-00.
026350     SET W-WO-NOT-FOUND TO TRUE
026400     SET WI-IDX TO 1
026500     SEARCH TW-ENTRY VARYING WI-IDX
026600        AT END
026700           SET W-WO-NOT-FOUND TO TRUE
026800        WHEN TW-ID(WI-IDX) = JC-WORK-ORDER-ID
026900           SET W-WO-FOUND TO TRUE
027000     .
027100 D100-99-EXIT.
027200     EXIT.

027400******************************************************************
027500* D110 - OUTSIDE_MSD - the card's entry-date must fall in the     *
027600*        work order's MSD month or the one immediately after it  *
027700******************************************************************
027800 D110-OUTSIDE-MSD SECTION.
027900 D110-00.
028000     IF W-WO-NOT-FOUND
028100        GO TO D110-99-EXIT
028200     END-IF
028300
028400     MOVE TW-MSD-MONTH(WI-IDX)(1:4) TO W-MP-CCYY
028500     MOVE TW-MSD-MONTH(WI-IDX)(6:2) TO W-MP-MM
028600     MOVE JC-ED-CCYY                TO W-CMP-CCYY
028700     MOVE JC-ED-MM                  TO W-CMP-MM
028800
028900     MOVE W-MP-CCYY  TO W-NMP-CCYY
029000     MOVE W-MP-MM    TO W-NMP-MM
029100     ADD 1 TO W-NMP-MM
029200     IF W-NMP-MM > 12
029300        MOVE 1 TO W-NMP-MM
029400        ADD 1 TO W-NMP-CCYY
029500     END-IF
029600
029700     IF W-CARD-MONTH-N = W-MONTH-PAIR-N
029800        OR W-CARD-MONTH-N = W-NEXT-MONTH-N
029900        GO TO D110-99-EXIT
030000     END-IF
030100
030200     STRING "MSD month is " DELIMITED BY SIZE
030300            TW-MSD-MONTH(WI-IDX) DELIMITED BY SIZE
030400            INTO W-DETAILS
030450     MOVE "OUTSIDE_MSD" TO W-CALL-FLAG-TYPE
030500     PERFORM D900-WRITE-FLAG THRU D900-99-EXIT
030700     .
030800 D110-99-EXIT.
030900     EXIT.

031100******************************************************************
031200* D120 - DUPLICATION - same employee/WO/activity/entry-date       *
031300*        already exists earlier in this run                      *
031400******************************************************************
031500 D120-DUPLICATION SECTION.
031600 D120-00.
031800     IF LK-JCH-CNT = ZERO
031900        GO TO D120-99-EXIT
032000     END-IF
032100     SET HI-IDX TO 1
032200 D120-10.
032300     IF HI-IDX > LK-JCH-CNT
032400        GO TO D120-99-EXIT
032500     END-IF
032600     IF JH-EMPLOYEE-ID(HI-IDX)   = JC-EMPLOYEE-ID
032700        AND JH-WORK-ORDER-ID(HI-IDX) = JC-WORK-ORDER-ID
032800        AND JH-ACTIVITY-ID(HI-IDX)   = JC-ACTIVITY-CODE-ID
032900        AND JH-ENTRY-DATE(HI-IDX)    = JC-ENTRY-DATE
033000        MOVE SPACES TO W-DETAILS
033100        STRING "Duplicate of job card "  DELIMITED BY SIZE
033200               JH-JC-ID(HI-IDX)          DELIMITED BY SIZE
033300               INTO W-DETAILS
033350        MOVE "DUPLICATION" TO W-CALL-FLAG-TYPE
033400        PERFORM D900-WRITE-FLAG THRU D900-99-EXIT
033600        GO TO D120-99-EXIT
033700     END-IF
033800     SET HI-IDX UP BY 1
033900     GO TO D120-10
034000     .
034100 D120-99-EXIT.
034200     EXIT.

034400******************************************************************
034500* D130 - AWC - the card carries no activity code                  *
034600******************************************************************
034700 D130-AWC SECTION.
034800 D130-00.
034900     IF JC-ACTIVITY-CODE-ID = ZERO
035000        MOVE "Awaiting work card - no activity code"
035100                                    TO W-DETAILS
035150        MOVE "AWC" TO W-CALL-FLAG-TYPE
035200        PERFORM D900-WRITE-FLAG THRU D900-99-EXIT
035400     END-IF
035500     .
035600 D130-99-EXIT.
035700     EXIT.

035900******************************************************************
036000* D140 - SPLIT_CANDIDATE - another employee already booked hours  *
036100*        on the same work order and activity code                 *
036200******************************************************************
036300 D140-SPLIT-CAND SECTION.
036400 D140-00.
036600     IF LK-JCH-CNT = ZERO
036700        GO TO D140-99-EXIT
036800     END-IF
036900     SET HI-IDX TO 1
037000 D140-10.
037100     IF HI-IDX > LK-JCH-CNT
037200        GO TO D140-99-EXIT
037300     END-IF
037400     IF JH-WORK-ORDER-ID(HI-IDX) = JC-WORK-ORDER-ID
037500        AND JH-ACTIVITY-ID(HI-IDX) = JC-ACTIVITY-CODE-ID
037600        AND JH-EMPLOYEE-ID(HI-IDX) NOT = JC-EMPLOYEE-ID
037700        MOVE SPACES TO W-DETAILS
037800        STRING "Work also booked by employee "  DELIMITED BY SIZE
037900               JH-EMPLOYEE-ID(HI-IDX)            DELIMITED BY SIZE
038000               INTO W-DETAILS
038050        MOVE "SPLIT_CANDIDATE" TO W-CALL-FLAG-TYPE
038100        PERFORM D900-WRITE-FLAG THRU D900-99-EXIT
038300        GO TO D140-99-EXIT
038400     END-IF
038500     SET HI-IDX UP BY 1
038600     GO TO D140-10
038700     .
038800 D140-99-EXIT.
038900     EXIT.

039100******************************************************************
039200* D150 - QTY_MISMATCH - cumulative qty on the work order,          *
039300*        including this card, exceeds the planned quantity        *
039400******************************************************************
039500 D150-QTY-MISMATCH SECTION.
039600 D150-00.
039700     IF W-WO-NOT-FOUND
039800        GO TO D150-99-EXIT
039900     END-IF
040000
040100     MOVE JC-QTY TO D-WO-QTY-SUM
040200     IF LK-JCH-CNT = ZERO
040300        GO TO D150-40
040400     END-IF
040500     SET HI-IDX TO 1
040600 D150-10.
040700     IF HI-IDX > LK-JCH-CNT
040800        GO TO D150-40
040900     END-IF
041000     IF JH-WORK-ORDER-ID(HI-IDX) = JC-WORK-ORDER-ID
041100        ADD JH-QTY(HI-IDX) TO D-WO-QTY-SUM
041200     END-IF
041300     SET HI-IDX UP BY 1
041400     GO TO D150-10
041500     .
041600 D150-40.
041700     IF D-WO-QTY-SUM > TW-PLANNED-QTY(WI-IDX)
041800        MOVE SPACES TO W-DETAILS
041900        STRING "Cumulative qty " DELIMITED BY SIZE
042000               D-WO-QTY-SUM      DELIMITED BY SIZE
042100               " exceeds planned " DELIMITED BY SIZE
042200               TW-PLANNED-QTY(WI-IDX) DELIMITED BY SIZE
042300               INTO W-DETAILS
042350        MOVE "QTY_MISMATCH" TO W-CALL-FLAG-TYPE
042400        PERFORM D900-WRITE-FLAG THRU D900-99-EXIT
042600     END-IF
042700     .
042800 D150-99-EXIT.
042900     EXIT.

043100******************************************************************
043200* D900 - write one VALFLAG-FILE row and append the flag type to   *
043300*        the return list; the caller MOVEs the flag literal to    *
043400*        W-CALL-FLAG-TYPE just ahead of the PERFORM                *
043700******************************************************************
044000 D900-WRITE-FLAG SECTION.
044100 D900-00.
044200     MOVE JC-ID          TO VF-JOB-CARD-ID
044300     MOVE W-CALL-FLAG-TYPE TO VF-FLAG-TYPE
044400     MOVE W-DETAILS      TO VF-DETAILS
044500     SET VF-NOT-RESOLVED TO TRUE
044600     WRITE VALFLAG-REC
044700     ADD 1 TO C4-FLAG-COUNT
044800
044900     IF LV-FLAG-LIST = SPACES
045000        MOVE W-CALL-FLAG-TYPE TO LV-FLAG-LIST
045100     ELSE
045200        STRING LV-FLAG-LIST   DELIMITED BY SPACE
045300               ","            DELIMITED BY SIZE
045400               W-CALL-FLAG-TYPE DELIMITED BY SPACE
045500               INTO LV-FLAG-LIST
045600     END-IF
045700     .
045800 D900-99-EXIT.
045900     EXIT.
