000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     JCEFF0O.
000300 AUTHOR.         D. P. WHITFIELD.
000400 INSTALLATION.   PLANT FLOOR SYSTEMS - EFFICIENCY REPORTING.
000500 DATE-WRITTEN.   1994-07-08.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.
000800*****************************************************************
000900* Letzte Aenderung :: 2000-11-14
001000* Letzte Version   :: A.00.06
001100* Kurzbeschreibung :: Per-employee efficiency engine - job step 3
001200*                     of the nightly efficiency run. Accumulates
001300*                     time/task/quantity efficiency and AWC pct
001400*                     for the reporting period on the control
001500*                     card, upserts EFF-PERIOD-FILE and appends
001600*                     Report Section 5 with the team-average
001700*                     control break.
001800* Auftrag          :: RQ-2900
001900*
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*-----------------------------------------------------------------*
002300* Vers.   | Datum      | von | Kommentar                          *
002400*---------|------------|-----|------------------------------------*
002500* A.00.00 | 1994-07-08 | DPW | Neuerstellung (RQ-2900)             *
002700* A.00.01 | 1996-06-11 | DPW | Added quantity-based ratio and      *
002800*         |            |     | task-based counting per activity   *
002900*         |            |     | eff-type, replacing the old time-  *
003000*         |            |     | only formula                        *
003100* A.00.02 | 1998-11-04 | DPW | Y2K sweep - period control card and *
003200*         |            |     | EFF-PERIOD-FILE keys re-pictured   *
003300*         |            |     | with full CCYY                      *
003400* A.00.03 | 1999-02-08 | DPW | Removed the old team-average        *
003500*         |            |     | substitution for employees over    *
003600*         |            |     | 50 pct AWC - plant floor now wants  *
003700*         |            |     | the individual's own numbers always*
003800* A.00.04 | 1999-04-19 | DPW | EFF-PERIOD-FILE now merged against  *
003900*         |            |     | prior run's rows instead of being  *
004000*         |            |     | replaced outright, so other periods*
004100*         |            |     | already on file are not lost       *
004150* A.00.05 | 2000-08-02 | DPW | Standard/actual hours on the report *
004160*         |            |     | and EFF-PERIOD-FILE were being      *
004170*         |            |     | truncated instead of rounded when   *
004180*         |            |     | moved out of the 4-decimal work      *
004190*         |            |     | accumulators - now COMPUTE ROUNDED  *
004195*         |            |     | to match the other four metrics     *
004196* A.00.06 | 2000-11-14 | DPW | Two fixes per plant floor audit:    *
004210*         |            |     | (1) E110-MARK-SUPERSEDED now checks *
004220*         |            |     | period-start/end, not employee id   *
004230*         |            |     | alone, so an earlier period's row   *
004240*         |            |     | is no longer marked superseded when *
004250*         |            |     | a later period is recomputed; (2)   *
004260*         |            |     | team-average hour sums now honor    *
004270*         |            |     | the same AWC-pct qualifying test as *
004280*         |            |     | the AWC sum/member count             *
004290*-----------------------------------------------------------------*
005000*
005100* Programmbeschreibung
005200* --------------------
005300* Reads the reporting period bounds off PERIOD-CTL-FILE (a one-line
005400* control card supplied with the job), loads ACTIVITY-MASTER and
005500* EMPLOYEE-MASTER into working tables, then reads JOBCARD-FILE and
005600* accumulates, per employee, productive vs AWC hours, standard
005700* hours allowed and the task/quantity efficiency ratios for every
005800* card whose entry date falls within the period. Once every card
005900* has been seen the five efficiency metrics are computed per
006000* employee, EFF-PERIOD-FILE is rewritten with this run's rows
006100* merged over any prior row for the same employee and period, and
006200* Report Section 5 is appended to the import report with a team-
006300* average line printed on each team-code control break.
006400*
006500******************************************************************

006700 ENVIRONMENT DIVISION.

006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  TANDEM-NONSTOP.
007100 OBJECT-COMPUTER.  TANDEM-NONSTOP.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS NUMERIC-TEXT   IS "0123456789"
007500     UPSI-0 IS RUN-TEST-ONLY
007600         ON STATUS IS TEST-RUN-REQUESTED.

007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT EMPLOYEE-MASTER  ASSIGN TO UT-S-EMPMAST
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FILE-STATUS.
008300     SELECT ACTIVITY-MASTER  ASSIGN TO UT-S-ACTMAST
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FILE-STATUS.
008600     SELECT JOBCARD-FILE     ASSIGN TO UT-S-JOBCARD
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FILE-STATUS.
008900     SELECT PERIOD-CTL-FILE  ASSIGN TO UT-S-EFFPARM
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS FILE-STATUS.
009200     SELECT EFF-PERIOD-FILE  ASSIGN TO UT-S-EFFPRD
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS FILE-STATUS.
009500     SELECT IMPORT-REPORT    ASSIGN TO UT-S-JCRPT01
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FILE-STATUS.
009800     SELECT SORT-RPT         ASSIGN TO UT-S-EFFSORT.

010000 DATA DIVISION.
010100 FILE SECTION.

010300 FD  EMPLOYEE-MASTER.
010400 COPY EMPMST.

010600 FD  ACTIVITY-MASTER.
010700 COPY ACTMST.

010900 FD  JOBCARD-FILE.
011000 COPY JOBCARD.

011200 FD  PERIOD-CTL-FILE.
011300 01  CTL-REC.
011400     05  CTL-PERIOD-START    PIC X(10).
011500     05  CTL-PERIOD-END      PIC X(10).
011600     05  FILLER              PIC X(10).

011800 FD  EFF-PERIOD-FILE.
011900 COPY EFFPRD.

012100 FD  IMPORT-REPORT.
012200 01  RPT-LINE                PIC X(132).

012400 SD  SORT-RPT.
012500 01  SR-RECORD.
012600     05  SR-TEAM             PIC X(10).
012700     05  SR-EMPLOYEE-ID      PIC 9(05).
012800     05  SR-TIME-EFF         PIC 9(04)V99.
012900     05  SR-TASK-EFF         PIC 9(04)V99.
013000     05  SR-QTY-EFF          PIC 9(04)V99.
013100     05  SR-AWC-PCT          PIC 9V9(04).
013200     05  SR-STD-HOURS        PIC 9(05)V99.
013300     05  SR-ACT-HOURS        PIC 9(05)V99.
013400     05  FILLER              PIC X(10).
013500 01  SR-RECORD-X REDEFINES SR-RECORD
013600                             PIC X(62).

013800 WORKING-STORAGE SECTION.
013900*--------------------------------------------------------------*
014000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
014100*--------------------------------------------------------------*
014200 01  COMP-FELDER.
014300     05  C4-EMP-MAX          PIC S9(04) COMP VALUE 2000.
014400     05  C4-EMP-CNT          PIC S9(04) COMP VALUE ZERO.
014500     05  C4-ACT-MAX          PIC S9(04) COMP VALUE 0200.
014600     05  C4-ACT-CNT          PIC S9(04) COMP VALUE ZERO.
014700     05  C4-PE-MAX           PIC S9(04) COMP VALUE 2000.
014800     05  C4-PE-CNT           PIC S9(04) COMP VALUE ZERO.
014900     05  C4-EA-MAX           PIC S9(04) COMP VALUE 2000.
015000     05  C4-EA-CNT           PIC S9(04) COMP VALUE ZERO.
015100     05  C4-TM-MAX           PIC S9(04) COMP VALUE 0300.
015200     05  C4-TM-CNT           PIC S9(04) COMP VALUE ZERO.

015400*--------------------------------------------------------------*
015500* Display-Felder: Praefix D                                    *
015600*--------------------------------------------------------------*
015700 01  DISPLAY-FELDER.
015800     05  D-TOTAL-EMPLOYEES   PIC 9(05) VALUE ZERO.

016000*--------------------------------------------------------------*
016100* Konstante-Felder: Praefix K                                  *
016200*--------------------------------------------------------------*
016300 01  KONSTANTE-FELDER.
016400     05  K-MODUL             PIC X(08) VALUE "JCEFF0O".
016500     05  K-EPS               PIC 9V9(06) VALUE 0.000001.

016700*--------------------------------------------------------------*
016800* Schalter                                                     *
016900*--------------------------------------------------------------*
017000 01  SCHALTER.
017100     05  FILE-STATUS         PIC X(02).
017200         88  FILE-OK             VALUE "00".
017300         88  FILE-EOF            VALUE "10".
017400         88  FILE-NOK            VALUE "01" THRU "09"
017500                                      "11" THRU "99".
017600     05  SORT-STATUS         PIC X.
017700         88  SORT-EOF            VALUE "Y".
017800         88  SORT-NOT-EOF        VALUE "N".
017900     05  FIRST-TEAM-SW       PIC X VALUE "Y".
018000         88  FIRST-TEAM-BREAK    VALUE "Y".
018100         88  NOT-FIRST-TEAM-BRK  VALUE "N".
018200     05  PRG-STATUS          PIC X VALUE "Y".
018300         88  PRG-OK              VALUE "Y".
018400         88  PRG-ABBRUCH         VALUE "N".

018600*--------------------------------------------------------------*
018700* Work-Felder                                                  *
018800*--------------------------------------------------------------*
018900 01  WORK-FELDER.
019000     05  W-CARD-QUALIFIES    PIC X VALUE "N".
019100         88  W-CARD-IN-PERIOD    VALUE "Y".
019200     05  W-STD-FOR-CARD      PIC 9(05)V9(04) VALUE ZERO.
019300     05  W-QTY-RATIO         PIC 9(05)V9(04) VALUE ZERO.
019400     05  W-DIVISOR           PIC 9(07)V9(06) VALUE ZERO.
019500     05  W-TOTAL-HOURS       PIC 9(05)V9(04) VALUE ZERO.
019600     05  W-TASKS-PLANNED     PIC S9(04) COMP VALUE ZERO.
019700     05  W-CURR-TEAM         PIC X(10) VALUE SPACES.
019800     05  W-PREV-TEAM         PIC X(10) VALUE SPACES.
019900     05  W-TM-SUM-TIME       PIC 9(07)V9(04) VALUE ZERO.
020000     05  W-TM-SUM-TASK       PIC 9(07)V9(04) VALUE ZERO.
020100     05  W-TM-SUM-QTY        PIC 9(07)V9(04) VALUE ZERO.
020200     05  W-TM-SUM-AWC        PIC 9(05)V9(06) VALUE ZERO.
020300     05  W-TM-SUM-STD        PIC 9(07)V9(04) VALUE ZERO.
020400     05  W-TM-SUM-ACT        PIC 9(07)V9(04) VALUE ZERO.
020500     05  W-TM-MEMBER-CNT     PIC S9(04) COMP VALUE ZERO.
020600     05  W-TM-DIVISOR        PIC S9(04) COMP VALUE ZERO.

020800*--------------------------------------------------------------*
020900* Activity-Master-Tabelle (Praefix TA)                          *
021000*--------------------------------------------------------------*
021100 01  ACT-TABLE.
021200     05  TA-ENTRY OCCURS 0200 TIMES
021300                  INDEXED BY TA-IDX.
021400         10  TA-ID           PIC 9(05).
021500         10  TA-STD-HRS      PIC 9(03)V9(04).
021600         10  TA-STD-QTY      PIC 9(05)V99.
021700         10  TA-EFF-TYPE     PIC X.

021900*--------------------------------------------------------------*
022000* Employee-Master-Tabelle (Praefix TE) - id and team code only  *
022100*--------------------------------------------------------------*
022200 01  EMP-TABLE.
022300     05  TE-ENTRY OCCURS 2000 TIMES
022400                  INDEXED BY TE-IDX.
022500         10  TE-ID           PIC 9(05).
022600         10  TE-TEAM         PIC X(10).

022800*--------------------------------------------------------------*
022900* Vorlauf-Bestand EFF-PERIOD-FILE (Praefix PE) - carried forward*
023000* unless this run replaces the row (same employee, same period) *
023100*--------------------------------------------------------------*
023200 01  PRIOR-EFF-TABLE.
023300     05  PE-ENTRY OCCURS 2000 TIMES
023400                  INDEXED BY PE-IDX.
023500         10  PE-EMPLOYEE-ID  PIC 9(05).
023600         10  PE-PERIOD-START PIC X(10).
023700         10  PE-PERIOD-END   PIC X(10).
023800         10  PE-TIME-EFF     PIC 9(04)V99.
023900         10  PE-TASK-EFF     PIC 9(04)V99.
024000         10  PE-QTY-EFF      PIC 9(04)V99.
024100         10  PE-AWC-PCT      PIC 9V9(04).
024200         10  PE-STD-HOURS    PIC 9(05)V99.
024300         10  PE-ACT-HOURS    PIC 9(05)V99.
024400         10  PE-SUPERSEDED   PIC X.
024500             88  PE-IS-SUPERSEDED    VALUE "Y".
024600             88  PE-KEEP-AS-IS       VALUE "N".

024800*--------------------------------------------------------------*
024900* Mitarbeiter-Akkumulator dieses Laufs (Praefix EA)             *
025000*--------------------------------------------------------------*
025100 01  EMP-ACC-TABLE.
025200     05  EA-ENTRY OCCURS 2000 TIMES
025300                  INDEXED BY EA-IDX.
025400         10  EA-EMPLOYEE-ID      PIC 9(05).
025500         10  EA-PROD-HOURS       PIC 9(05)V9(04).
025600         10  EA-AWC-HOURS        PIC 9(05)V9(04).
025700         10  EA-STD-HOURS        PIC 9(07)V9(04).
025800         10  EA-TASKS-COMPLETED  PIC S9(04) COMP.
025900         10  EA-RATIO-SUM        PIC 9(05)V9(04).
026000         10  EA-RATIO-CNT        PIC S9(04) COMP.
026100         10  EA-TIME-EFF         PIC 9(04)V99.
026200         10  EA-TASK-EFF         PIC 9(04)V99.
026300         10  EA-QTY-EFF          PIC 9(04)V99.
026400         10  EA-AWC-PCT          PIC 9V9(04).
026500         10  EA-STD-HOURS-OUT    PIC 9(05)V99.
026600         10  EA-ACT-HOURS-OUT    PIC 9(05)V99.

026800*--------------------------------------------------------------*
026900* Report-Layout - Praefix L                                     *
027000*--------------------------------------------------------------*
027100 01  L-EFF-HEADING.
027200     05  FILLER              PIC X(38)
027300                             VALUE "SECTION 5 - EMPLOYEE EFFICIENCY".
027400     05  FILLER              PIC X(94) VALUE SPACES.

027600 01  L-EFF-DETAIL.
027700     05  FILLER              PIC X(02) VALUE SPACES.
027800     05  FILLER              PIC X(09) VALUE "EMPLOYEE ".
027900     05  L-ED-EMPLOYEE       PIC ZZZZ9.
028000     05  FILLER              PIC X(02) VALUE SPACES.
028100     05  L-ED-TIME           PIC ZZZ9.99.
028200     05  FILLER              PIC X(02) VALUE SPACES.
028300     05  L-ED-TASK           PIC ZZZ9.99.
028400     05  FILLER              PIC X(02) VALUE SPACES.
028500     05  L-ED-QTY            PIC ZZZ9.99.
028600     05  FILLER              PIC X(02) VALUE SPACES.
028700     05  L-ED-AWC            PIC 9.9999.
028800     05  FILLER              PIC X(02) VALUE SPACES.
028900     05  L-ED-STD            PIC ZZZZ9.99.
029000     05  FILLER              PIC X(02) VALUE SPACES.
029100     05  L-ED-ACT            PIC ZZZZ9.99.
029200     05  FILLER              PIC X(61) VALUE SPACES.

029400 01  L-TEAM-AVG.
029500     05  FILLER              PIC X(02) VALUE SPACES.
029600     05  FILLER              PIC X(13) VALUE "TEAM AVERAGE ".
029700     05  L-TA-TEAM           PIC X(10).
029800     05  FILLER              PIC X(02) VALUE SPACES.
029900     05  L-TA-TIME           PIC ZZZ9.99.
030000     05  FILLER              PIC X(02) VALUE SPACES.
030100     05  L-TA-TASK           PIC ZZZ9.99.
030200     05  FILLER              PIC X(02) VALUE SPACES.
030300     05  L-TA-QTY            PIC ZZZ9.99.
030400     05  FILLER              PIC X(02) VALUE SPACES.
030500     05  L-TA-AWC            PIC 9.9999.
030600     05  FILLER              PIC X(02) VALUE SPACES.
030700     05  L-TA-STD            PIC ZZZZ9.99.
030800     05  FILLER              PIC X(02) VALUE SPACES.
030900     05  L-TA-ACT            PIC ZZZZ9.99.
031000     05  FILLER              PIC X(52) VALUE SPACES.

031200 PROCEDURE DIVISION.
031300******************************************************************
031400* A100-STEUERUNG - main line control
031500******************************************************************
031600 A100-STEUERUNG SECTION.
031700 A100-00.
031800     PERFORM B000-VORLAUF      THRU B000-99-EXIT
031900     IF PRG-OK
032000        PERFORM B100-VERARBEITUNG THRU B100-99-EXIT
032100        PERFORM B300-FINALIZE     THRU B300-99-EXIT
032200        PERFORM E100-MERGE-EFF    THRU E100-99-EXIT
032300        PERFORM G000-SORT-PRINT   THRU G000-99-EXIT
032400     END-IF
032500     PERFORM B900-NACHLAUF     THRU B900-99-EXIT
032600     STOP RUN
032700     .
032800 A100-99-EXIT.
032900     EXIT.

033100******************************************************************
033200* B000 - open inputs, load the period bounds and lookup tables
033300******************************************************************
033400 B000-VORLAUF SECTION.
033500 B000-00.
033600     OPEN INPUT PERIOD-CTL-FILE
033700     IF FILE-NOK
033800        DISPLAY K-MODUL, " - CANNOT OPEN PERIOD-CTL-FILE"
033900        SET PRG-ABBRUCH TO TRUE
034000        GO TO B000-99-EXIT
034100     END-IF
034200     PERFORM C010-READ-PERIOD-CTL THRU C010-99-EXIT
034300     CLOSE PERIOD-CTL-FILE
034400
034500     OPEN INPUT EMPLOYEE-MASTER
034600     IF FILE-NOK
034700        DISPLAY K-MODUL, " - CANNOT OPEN EMPLOYEE-MASTER"
034800        SET PRG-ABBRUCH TO TRUE
034900        GO TO B000-99-EXIT
035000     END-IF
035100     PERFORM C020-LOAD-EMPLOYEES THRU C020-99-EXIT
035200     CLOSE EMPLOYEE-MASTER
035300
035400     OPEN INPUT ACTIVITY-MASTER
035500     IF FILE-NOK
035600        DISPLAY K-MODUL, " - CANNOT OPEN ACTIVITY-MASTER"
035700        SET PRG-ABBRUCH TO TRUE
035800        GO TO B000-99-EXIT
035900     END-IF
036000     PERFORM C030-LOAD-ACTIVITIES THRU C030-99-EXIT
036100     CLOSE ACTIVITY-MASTER
036200
036300     OPEN INPUT JOBCARD-FILE
036400     IF FILE-NOK
036500        DISPLAY K-MODUL, " - CANNOT OPEN JOBCARD-FILE"
036600        SET PRG-ABBRUCH TO TRUE
036700        GO TO B000-99-EXIT
036800     END-IF
036900
037000     OPEN INPUT EFF-PERIOD-FILE
037100     IF FILE-STATUS = "35"
037200        CONTINUE
037300     ELSE
037400        IF FILE-NOK
037500           DISPLAY K-MODUL, " - CANNOT OPEN EFF-PERIOD-FILE"
037600           SET PRG-ABBRUCH TO TRUE
037700           GO TO B000-99-EXIT
037800        END-IF
037900        PERFORM C040-LOAD-PRIOR-EFF THRU C040-99-EXIT
038000        CLOSE EFF-PERIOD-FILE
038100     END-IF
038200
038300     OPEN EXTEND IMPORT-REPORT
038400     IF FILE-NOK
038500        DISPLAY K-MODUL, " - CANNOT OPEN IMPORT-REPORT"
038600        SET PRG-ABBRUCH TO TRUE
038700     END-IF
038800     .
038900 B000-99-EXIT.
039000     EXIT.

039200******************************************************************
039300* C010 - the reporting period is supplied on a one-line control
039400*        card that comes in with the job (period-start/end)
039500******************************************************************
039600 C010-READ-PERIOD-CTL SECTION.
039700 C010-00.
039800     READ PERIOD-CTL-FILE
039900        AT END
040000           DISPLAY K-MODUL, " - PERIOD-CTL-FILE IS EMPTY"
040100           SET PRG-ABBRUCH TO TRUE
040200     END-READ
040300     .
040400 C010-99-EXIT.
040500     EXIT.

040700******************************************************************
040800* C020 - load EMPLOYEE-MASTER id/team into EMP-TABLE
040900******************************************************************
041000 C020-LOAD-EMPLOYEES SECTION.
041100 C020-00.
041200     READ EMPLOYEE-MASTER
041300        AT END
041400           GO TO C020-99-EXIT
041500     END-READ
041600 C020-10.
041700     IF C4-EMP-CNT < C4-EMP-MAX
041800        ADD 1 TO C4-EMP-CNT
041900        SET TE-IDX TO C4-EMP-CNT
042000        MOVE EMP-ID   TO TE-ID(TE-IDX)
042100        MOVE EMP-TEAM TO TE-TEAM(TE-IDX)
042200     END-IF
042300     READ EMPLOYEE-MASTER
042400        AT END
042500           GO TO C020-99-EXIT
042600     END-READ
042700     GO TO C020-10
042800     .
042900 C020-99-EXIT.
043000     EXIT.

043200******************************************************************
043300* C030 - load ACTIVITY-MASTER standard hours/qty/eff-type
043400******************************************************************
043500 C030-LOAD-ACTIVITIES SECTION.
043600 C030-00.
043700     READ ACTIVITY-MASTER
043800        AT END
043900           GO TO C030-99-EXIT
044000     END-READ
044100 C030-10.
044200     IF C4-ACT-CNT < C4-ACT-MAX
044300        ADD 1 TO C4-ACT-CNT
044400        SET TA-IDX TO C4-ACT-CNT
044500        MOVE ACT-ID              TO TA-ID(TA-IDX)
044600        MOVE ACT-STD-HRS-PER-UNIT TO TA-STD-HRS(TA-IDX)
044700        MOVE ACT-STD-QTY-PER-HOUR TO TA-STD-QTY(TA-IDX)
044800        MOVE ACT-EFF-TYPE        TO TA-EFF-TYPE(TA-IDX)
044900     END-IF
045000     READ ACTIVITY-MASTER
045100        AT END
045200           GO TO C030-99-EXIT
045300     END-READ
045400     GO TO C030-10
045500     .
045600 C030-99-EXIT.
045700     EXIT.

045900******************************************************************
046000* C040 - load the prior EFF-PERIOD-FILE bestand; a duplicate key
046100*        (same employee/period already loaded) is dropped here,
046200*        which is how "keep the first, delete the rest" is done
046300******************************************************************
046400 C040-LOAD-PRIOR-EFF SECTION.
046500 C040-00.
046600     READ EFF-PERIOD-FILE
046700        AT END
046800           GO TO C040-99-EXIT
046900     END-READ
047000 C040-10.
047100     PERFORM C045-CHECK-DUPLICATE THRU C045-99-EXIT
047200     IF NOT W-CARD-IN-PERIOD
047300        IF C4-PE-CNT < C4-PE-MAX
047400           ADD 1 TO C4-PE-CNT
047500           SET PE-IDX TO C4-PE-CNT
047600           MOVE EP-EMPLOYEE-ID  TO PE-EMPLOYEE-ID(PE-IDX)
047700           MOVE EP-PERIOD-START TO PE-PERIOD-START(PE-IDX)
047800           MOVE EP-PERIOD-END   TO PE-PERIOD-END(PE-IDX)
047900           MOVE EP-TIME-EFF     TO PE-TIME-EFF(PE-IDX)
048000           MOVE EP-TASK-EFF     TO PE-TASK-EFF(PE-IDX)
048100           MOVE EP-QTY-EFF      TO PE-QTY-EFF(PE-IDX)
048200           MOVE EP-AWC-PCT      TO PE-AWC-PCT(PE-IDX)
048300           MOVE EP-STD-HOURS    TO PE-STD-HOURS(PE-IDX)
048400           MOVE EP-ACTUAL-HOURS TO PE-ACT-HOURS(PE-IDX)
048500           SET PE-KEEP-AS-IS TO TRUE
048600        END-IF
048700     END-IF
048800     READ EFF-PERIOD-FILE
048900        AT END
049000           GO TO C040-99-EXIT
049100     END-READ
049200     GO TO C040-10
049300     .
049400 C040-99-EXIT.
049500     EXIT.

049700******************************************************************
049800* C045 - has this exact employee/period/period already been
049900*        loaded into PRIOR-EFF-TABLE from an earlier row?
050000******************************************************************
050100 C045-CHECK-DUPLICATE SECTION.
050200 C045-00.
050300     SET W-CARD-QUALIFIES TO "N"
050400     SET PE-IDX TO 1
050500 C045-10.
050600     IF PE-IDX > C4-PE-CNT
050700        GO TO C045-99-EXIT
050800     END-IF
050900     IF PE-EMPLOYEE-ID(PE-IDX) = EP-EMPLOYEE-ID
051000        AND PE-PERIOD-START(PE-IDX) = EP-PERIOD-START
051100        AND PE-PERIOD-END(PE-IDX)   = EP-PERIOD-END
051200        SET W-CARD-IN-PERIOD TO TRUE
051300        GO TO C045-99-EXIT
051400     END-IF
051500     SET PE-IDX UP BY 1
051600     GO TO C045-10
051700     .
051800 C045-99-EXIT.
051900     EXIT.

052100******************************************************************
052200* B100 - read JOBCARD-FILE, accumulate every card whose entry
052300*        date falls inside the reporting period
052400******************************************************************
052500 B100-VERARBEITUNG SECTION.
052600 B100-00.
052700     READ JOBCARD-FILE
052800        AT END
052900           GO TO B100-99-EXIT
053000     END-READ
053100 B100-10.
053200     SET W-CARD-QUALIFIES TO "N"
053300     IF JC-ENTRY-DATE >= CTL-PERIOD-START
053400        AND JC-ENTRY-DATE <= CTL-PERIOD-END
053500        SET W-CARD-IN-PERIOD TO TRUE
053600     END-IF
053700     IF W-CARD-IN-PERIOD
053800        PERFORM F200-ACCUMULATE THRU F200-99-EXIT
053900     END-IF
054000     READ JOBCARD-FILE
054100        AT END
054200           GO TO B100-99-EXIT
054300     END-READ
054400     GO TO B100-10
054500     .
054600 B100-99-EXIT.
054700     EXIT.

054900******************************************************************
055000* F200 - one qualifying job card's contribution to its employee's
055100*        running totals
055200******************************************************************
055300 F200-ACCUMULATE SECTION.
055400 F200-00.
055500     PERFORM F210-FIND-EMPLOYEE THRU F210-99-EXIT
055550     IF EA-IDX > C4-EA-CNT
055560        GO TO F200-99-EXIT
055570     END-IF
055600
055700     IF JC-ACTIVITY-CODE-ID = ZERO
055800        ADD JC-ACTUAL-HOURS TO EA-AWC-HOURS(EA-IDX)
055900        GO TO F200-99-EXIT
056000     END-IF
056100
056200     ADD JC-ACTUAL-HOURS TO EA-PROD-HOURS(EA-IDX)
056300
056400     SET TA-IDX TO 1
056500     MOVE ZERO TO W-STD-FOR-CARD
056600     SEARCH TA-ENTRY
056700        AT END
056800           CONTINUE
056900        WHEN TA-ID(TA-IDX) = JC-ACTIVITY-CODE-ID
057000           COMPUTE W-STD-FOR-CARD =
057100                   TA-STD-HRS(TA-IDX) * JC-QTY
057200     END-SEARCH
057300     ADD W-STD-FOR-CARD TO EA-STD-HOURS(EA-IDX)
057400
057500     IF TA-IDX NOT > C4-ACT-CNT
057600        IF TA-EFF-TYPE(TA-IDX) = "K"
057700           ADD 1 TO EA-TASKS-COMPLETED(EA-IDX)
057800        END-IF
057900        IF TA-EFF-TYPE(TA-IDX) = "Q"
058100           COMPUTE W-DIVISOR ROUNDED =
058200                   TA-STD-QTY(TA-IDX) * JC-ACTUAL-HOURS
058300           IF W-DIVISOR < K-EPS
058400              MOVE K-EPS TO W-DIVISOR
058500           END-IF
058600           COMPUTE W-QTY-RATIO ROUNDED = JC-QTY / W-DIVISOR
058700           ADD W-QTY-RATIO TO EA-RATIO-SUM(EA-IDX)
058800           ADD 1 TO EA-RATIO-CNT(EA-IDX)
058900        END-IF
059000     END-IF
059100     .
059200 F200-99-EXIT.
059300     EXIT.

059500******************************************************************
059600* F210 - find or create this card's employee entry in the run's
059700*        accumulator table; EA-IDX is left pointing at it
059800******************************************************************
059900 F210-FIND-EMPLOYEE SECTION.
060000 F210-00.
060100     SET EA-IDX TO 1
060200     SEARCH EA-ENTRY
060300        AT END
060400           IF C4-EA-CNT < C4-EA-MAX
060500              ADD 1 TO C4-EA-CNT
060600              SET EA-IDX TO C4-EA-CNT
060700              MOVE JC-EMPLOYEE-ID TO EA-EMPLOYEE-ID(EA-IDX)
060800              MOVE ZERO TO EA-PROD-HOURS(EA-IDX)
060900              MOVE ZERO TO EA-AWC-HOURS(EA-IDX)
061000              MOVE ZERO TO EA-STD-HOURS(EA-IDX)
061100              MOVE ZERO TO EA-TASKS-COMPLETED(EA-IDX)
061200              MOVE ZERO TO EA-RATIO-SUM(EA-IDX)
061300              MOVE ZERO TO EA-RATIO-CNT(EA-IDX)
061400           END-IF
061500        WHEN EA-EMPLOYEE-ID(EA-IDX) = JC-EMPLOYEE-ID
061600           CONTINUE
061700     END-SEARCH
061800     .
061900 F210-99-EXIT.
062000     EXIT.

062200******************************************************************
062300* B300 - every card has been seen; compute the five metrics for
062400*        each employee who had at least one qualifying card
062500******************************************************************
062600 B300-FINALIZE SECTION.
062700 B300-00.
062800     IF C4-EA-CNT = ZERO
062900        GO TO B300-99-EXIT
063000     END-IF
063100     SET EA-IDX TO 1
063200 B300-10.
063300     IF EA-IDX > C4-EA-CNT
063400        GO TO B300-99-EXIT
063500     END-IF
063600     PERFORM F300-COMPUTE-METRICS THRU F300-99-EXIT
063700     SET EA-IDX UP BY 1
063800     GO TO B300-10
063900     .
064000 B300-99-EXIT.
064100     EXIT.

064300******************************************************************
064400* F300 - compute TIME-EFF/TASK-EFF/QTY-EFF/AWC-PCT for the
064500*        employee entry at EA-IDX and round for output
064600******************************************************************
064700 F300-COMPUTE-METRICS SECTION.
064800 F300-00.
064900     COMPUTE W-TOTAL-HOURS =
065000             EA-PROD-HOURS(EA-IDX) + EA-AWC-HOURS(EA-IDX)
065100
065200     IF W-TOTAL-HOURS > ZERO
065300        MOVE W-TOTAL-HOURS TO W-DIVISOR
065400        IF W-DIVISOR < K-EPS
065500           MOVE K-EPS TO W-DIVISOR
065600        END-IF
065700        COMPUTE EA-AWC-PCT(EA-IDX) ROUNDED =
065800                EA-AWC-HOURS(EA-IDX) / W-DIVISOR
065900     ELSE
066000        MOVE ZERO TO EA-AWC-PCT(EA-IDX)
066100     END-IF
066200
066300     MOVE EA-PROD-HOURS(EA-IDX) TO W-DIVISOR
066400     IF W-DIVISOR < K-EPS
066500        MOVE K-EPS TO W-DIVISOR
066600     END-IF
066700     COMPUTE EA-TIME-EFF(EA-IDX) ROUNDED =
066800             (EA-STD-HOURS(EA-IDX) / W-DIVISOR) * 100
066900
067000     MOVE 1 TO W-TASKS-PLANNED
067100     IF EA-TASKS-COMPLETED(EA-IDX) > 1
067200        MOVE EA-TASKS-COMPLETED(EA-IDX) TO W-TASKS-PLANNED
067300     END-IF
067400     COMPUTE EA-TASK-EFF(EA-IDX) ROUNDED =
067500             (EA-TASKS-COMPLETED(EA-IDX) / W-TASKS-PLANNED) * 100
067600
067700     IF EA-RATIO-CNT(EA-IDX) > ZERO
067800        COMPUTE EA-QTY-EFF(EA-IDX) ROUNDED =
067900                (EA-RATIO-SUM(EA-IDX) / EA-RATIO-CNT(EA-IDX)) * 100
068000     ELSE
068100        MOVE ZERO TO EA-QTY-EFF(EA-IDX)
068200     END-IF
068300
068400     COMPUTE EA-STD-HOURS-OUT(EA-IDX) ROUNDED = EA-STD-HOURS(EA-IDX)
068500     COMPUTE EA-ACT-HOURS-OUT(EA-IDX) ROUNDED = W-TOTAL-HOURS
068600     .
068700 F300-99-EXIT.
068800     EXIT.

069000******************************************************************
069100* E100 - rewrite EFF-PERIOD-FILE: prior rows this run did not
069200*        touch, plus this run's newly computed employee rows
069300******************************************************************
069400 E100-MERGE-EFF SECTION.
069500 E100-00.
069600     IF C4-PE-CNT > ZERO
069700        SET PE-IDX TO 1
069800        PERFORM E110-MARK-SUPERSEDED THRU E110-99-EXIT
069900           UNTIL PE-IDX > C4-PE-CNT
070000     END-IF
070100
070200     OPEN OUTPUT EFF-PERIOD-FILE
070300     IF FILE-NOK
070400        DISPLAY K-MODUL, " - CANNOT REWRITE EFF-PERIOD-FILE"
070500        SET PRG-ABBRUCH TO TRUE
070600        GO TO E100-99-EXIT
070700     END-IF
070800
070900     IF C4-PE-CNT > ZERO
071000        SET PE-IDX TO 1
071100        PERFORM E120-WRITE-PRIOR THRU E120-99-EXIT
071200           UNTIL PE-IDX > C4-PE-CNT
071300     END-IF
071400
071500     IF C4-EA-CNT > ZERO
071600        SET EA-IDX TO 1
071700        PERFORM E130-WRITE-CURRENT THRU E130-99-EXIT
071800           UNTIL EA-IDX > C4-EA-CNT
071900     END-IF
072000
072100     CLOSE EFF-PERIOD-FILE
072200     .
072300 E100-99-EXIT.
072400     EXIT.

072600******************************************************************
072700* E110 - if this run computed a row for the same employee, the
072800*        prior-bestand row it is standing in for is superseded
072900******************************************************************
073000 E110-MARK-SUPERSEDED SECTION.
073100 E110-00.
073200     SET EA-IDX TO 1
073300     SEARCH EA-ENTRY
073400        AT END
073500           SET PE-KEEP-AS-IS TO TRUE
073600        WHEN EA-EMPLOYEE-ID(EA-IDX)  = PE-EMPLOYEE-ID(PE-IDX)
073620             AND CTL-PERIOD-START     = PE-PERIOD-START(PE-IDX)
073640             AND CTL-PERIOD-END       = PE-PERIOD-END(PE-IDX)
073700           SET PE-IS-SUPERSEDED TO TRUE
073800     END-SEARCH
073900     SET PE-IDX UP BY 1
074000     .
074100 E110-99-EXIT.
074200     EXIT.

074400******************************************************************
074500* E120 - write forward one un-superseded prior-bestand row
074600******************************************************************
074700 E120-WRITE-PRIOR SECTION.
074800 E120-00.
074900     IF PE-KEEP-AS-IS(PE-IDX)
075000        MOVE PE-EMPLOYEE-ID(PE-IDX)  TO EP-EMPLOYEE-ID
075100        MOVE PE-PERIOD-START(PE-IDX) TO EP-PERIOD-START
075200        MOVE PE-PERIOD-END(PE-IDX)   TO EP-PERIOD-END
075300        MOVE PE-TIME-EFF(PE-IDX)     TO EP-TIME-EFF
075400        MOVE PE-TASK-EFF(PE-IDX)     TO EP-TASK-EFF
075500        MOVE PE-QTY-EFF(PE-IDX)      TO EP-QTY-EFF
075600        MOVE PE-AWC-PCT(PE-IDX)      TO EP-AWC-PCT
075700        MOVE PE-STD-HOURS(PE-IDX)    TO EP-STD-HOURS
075800        MOVE PE-ACT-HOURS(PE-IDX)    TO EP-ACTUAL-HOURS
075900        WRITE EFFPRD-REC
076000     END-IF
076100     SET PE-IDX UP BY 1
076200     .
076300 E120-99-EXIT.
076400     EXIT.

076600******************************************************************
076700* E130 - write forward one of this run's newly computed rows
076800******************************************************************
076900 E130-WRITE-CURRENT SECTION.
077000 E130-00.
077100     MOVE EA-EMPLOYEE-ID(EA-IDX) TO EP-EMPLOYEE-ID
077200     MOVE CTL-PERIOD-START       TO EP-PERIOD-START
077300     MOVE CTL-PERIOD-END         TO EP-PERIOD-END
077400     MOVE EA-TIME-EFF(EA-IDX)    TO EP-TIME-EFF
077500     MOVE EA-TASK-EFF(EA-IDX)    TO EP-TASK-EFF
077600     MOVE EA-QTY-EFF(EA-IDX)     TO EP-QTY-EFF
077700     MOVE EA-AWC-PCT(EA-IDX)     TO EP-AWC-PCT
077800     MOVE EA-STD-HOURS-OUT(EA-IDX) TO EP-STD-HOURS
077900     MOVE EA-ACT-HOURS-OUT(EA-IDX) TO EP-ACTUAL-HOURS
078000     WRITE EFFPRD-REC
078100     ADD 1 TO D-TOTAL-EMPLOYEES
078200     SET EA-IDX UP BY 1
078300     .
078400 E130-99-EXIT.
078500     EXIT.

078700******************************************************************
078800* G000 - sort this run's employees by team code, then print
078900*        Section 5 with the team-average control break
079000******************************************************************
079100 G000-SORT-PRINT SECTION.
079200 G000-00.
079300     WRITE RPT-LINE FROM L-EFF-HEADING
079400     SET FIRST-TEAM-BREAK TO TRUE
079500     MOVE SPACES TO W-PREV-TEAM
079600     MOVE ZERO   TO W-TM-SUM-TIME W-TM-SUM-TASK W-TM-SUM-QTY
079700     MOVE ZERO   TO W-TM-SUM-AWC W-TM-SUM-STD W-TM-SUM-ACT
079800     MOVE ZERO   TO W-TM-MEMBER-CNT
079900
080000     IF C4-EA-CNT = ZERO
080100        GO TO G000-99-EXIT
080200     END-IF
080300
080400     SORT SORT-RPT
080500         ASCENDING KEY SR-TEAM SR-EMPLOYEE-ID
080600         INPUT PROCEDURE  G010-RELEASE-EMPLOYEES
080700         OUTPUT PROCEDURE G100-PRINT-SORTED
080800     .
080900 G000-99-EXIT.
081000     EXIT.

081200******************************************************************
081300* G010 - release this run's computed employee rows to the sort,
081400*        looking each one's team code up in EMP-TABLE
081500******************************************************************
081600 G010-RELEASE-EMPLOYEES SECTION.
081700 G010-00.
081800     SET EA-IDX TO 1
081900 G010-10.
082000     IF EA-IDX > C4-EA-CNT
082100        GO TO G010-99-EXIT
082200     END-IF
082300
082400     MOVE SPACES TO W-CURR-TEAM
082500     SET TE-IDX TO 1
082600     SEARCH TE-ENTRY
082700        AT END
082800           CONTINUE
082900        WHEN TE-ID(TE-IDX) = EA-EMPLOYEE-ID(EA-IDX)
083000           MOVE TE-TEAM(TE-IDX) TO W-CURR-TEAM
083100     END-SEARCH
083200
083300     MOVE W-CURR-TEAM                TO SR-TEAM
083400     MOVE EA-EMPLOYEE-ID(EA-IDX)     TO SR-EMPLOYEE-ID
083500     MOVE EA-TIME-EFF(EA-IDX)        TO SR-TIME-EFF
083600     MOVE EA-TASK-EFF(EA-IDX)        TO SR-TASK-EFF
083700     MOVE EA-QTY-EFF(EA-IDX)         TO SR-QTY-EFF
083800     MOVE EA-AWC-PCT(EA-IDX)         TO SR-AWC-PCT
083900     MOVE EA-STD-HOURS-OUT(EA-IDX)   TO SR-STD-HOURS
084000     MOVE EA-ACT-HOURS-OUT(EA-IDX)   TO SR-ACT-HOURS
084100     RELEASE SR-RECORD
084200
084300     SET EA-IDX UP BY 1
084400     GO TO G010-10
084500     .
084600 G010-99-EXIT.
084700     EXIT.

084900******************************************************************
085000* G100 - walk the sorted stream, printing one detail line per
085100*        employee and a team-average line on the team break
085200******************************************************************
085300 G100-PRINT-SORTED SECTION.
085400 G100-00.
085500     RETURN SORT-RPT
085600        AT END
085700           SET SORT-EOF TO TRUE
085800     END-RETURN
085900     IF SORT-EOF
086000        GO TO G100-99-EXIT
086100     END-IF
086200     SET SORT-NOT-EOF TO TRUE
086300 G100-10.
086400     IF FIRST-TEAM-BREAK
086500        SET NOT-FIRST-TEAM-BRK TO TRUE
086600        MOVE SR-TEAM TO W-PREV-TEAM
086700     END-IF
086800
086900     IF SR-TEAM NOT = W-PREV-TEAM
087000        PERFORM F400-TEAM-AVERAGE THRU F400-99-EXIT
087100        MOVE SR-TEAM TO W-PREV-TEAM
087200     END-IF
087300
087400     MOVE SR-EMPLOYEE-ID TO L-ED-EMPLOYEE
087500     MOVE SR-TIME-EFF    TO L-ED-TIME
087600     MOVE SR-TASK-EFF    TO L-ED-TASK
087700     MOVE SR-QTY-EFF     TO L-ED-QTY
087800     MOVE SR-AWC-PCT     TO L-ED-AWC
087900     MOVE SR-STD-HOURS   TO L-ED-STD
088000     MOVE SR-ACT-HOURS   TO L-ED-ACT
088100     WRITE RPT-LINE FROM L-EFF-DETAIL
088200
088600     IF SR-AWC-PCT NOT > 0.5
088620        ADD SR-TIME-EFF  TO W-TM-SUM-TIME
088640        ADD SR-TASK-EFF  TO W-TM-SUM-TASK
088660        ADD SR-QTY-EFF   TO W-TM-SUM-QTY
088700        ADD SR-AWC-PCT   TO W-TM-SUM-AWC
088800        ADD 1            TO W-TM-MEMBER-CNT
088820        ADD SR-STD-HOURS TO W-TM-SUM-STD
088840        ADD SR-ACT-HOURS TO W-TM-SUM-ACT
088900     END-IF
089200
089300     RETURN SORT-RPT
089400        AT END
089500           SET SORT-EOF TO TRUE
089600     END-RETURN
089700     IF SORT-NOT-EOF
089800        GO TO G100-10
089900     END-IF
090000
090100     PERFORM F400-TEAM-AVERAGE THRU F400-99-EXIT
090200     .
090300 G100-99-EXIT.
090400     EXIT.

090600******************************************************************
090700* F400 - print the average line for the team that just broke;
090800*        members whose stored AWC-PCT exceeds 0.5 are excluded,
090900*        per the plant floor's team-average rule                 *
091000******************************************************************
091100 F400-TEAM-AVERAGE SECTION.
091200 F400-00.
091300     IF W-PREV-TEAM = SPACES
091400        GO TO F400-90
091500     END-IF
091600     IF W-TM-MEMBER-CNT = ZERO
091700        GO TO F400-90
091800     END-IF
091900
092000     MOVE W-TM-MEMBER-CNT TO W-TM-DIVISOR
092100     MOVE W-PREV-TEAM TO L-TA-TEAM
092200     COMPUTE L-TA-TIME ROUNDED = W-TM-SUM-TIME / W-TM-DIVISOR
092300     COMPUTE L-TA-TASK ROUNDED = W-TM-SUM-TASK / W-TM-DIVISOR
092400     COMPUTE L-TA-QTY  ROUNDED = W-TM-SUM-QTY  / W-TM-DIVISOR
092500     COMPUTE L-TA-AWC  ROUNDED = W-TM-SUM-AWC  / W-TM-DIVISOR
092600     COMPUTE L-TA-STD ROUNDED = W-TM-SUM-STD
092700     COMPUTE L-TA-ACT ROUNDED = W-TM-SUM-ACT
092800     WRITE RPT-LINE FROM L-TEAM-AVG
092900 F400-90.
093000     MOVE ZERO TO W-TM-SUM-TIME W-TM-SUM-TASK W-TM-SUM-QTY
093100     MOVE ZERO TO W-TM-SUM-AWC W-TM-SUM-STD W-TM-SUM-ACT
093200     MOVE ZERO TO W-TM-MEMBER-CNT
093300     .
093400 F400-99-EXIT.
093500     EXIT.

093700******************************************************************
093800* B900 - close what is still open
093900******************************************************************
094000 B900-NACHLAUF SECTION.
094100 B900-00.
094200     IF PRG-OK
094300        CLOSE JOBCARD-FILE
094400        CLOSE IMPORT-REPORT
094500     END-IF
094600     .
094700 B900-99-EXIT.
094800     EXIT.
