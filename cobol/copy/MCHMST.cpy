000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  MCHMST                                       *
000300*   BESCHREIBUNG :  Machine master record - one row per        *
000400*                   production machine, keyed on the shop-     *
000500*                   floor machine code punched on the job card.*
000600*--------------------------------------------------------------*
000700*   Vers. | Datum    | von | Kommentar                         *
000800*-------|----------|-----|----------------------------------- *
000900*A.00.00|1986-02-11| RRT | Neuerstellung                      *
001000*A.00.01|1993-05-06| LKM | Added MCH-WORK-CENTER (RQ-2287)     *
001100*--------------------------------------------------------------*
001200 01  MCHMST-REC.
001300     05  MCH-ID              PIC 9(05).
001400     05  MCH-CODE            PIC X(10).
001500     05  MCH-DESC            PIC X(30).
001600     05  MCH-WORK-CENTER     PIC X(10).
001700     05  FILLER              PIC X(20).
