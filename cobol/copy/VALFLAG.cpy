000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  VALFLAG                                      *
000300*   BESCHREIBUNG :  Validation-flag record - one row per data- *
000400*                   quality condition raised by the JCVAL0M    *
000500*                   rule engine against an accepted job card.  *
000600*--------------------------------------------------------------*
000700*   Vers. | Datum    | von | Kommentar                         *
000800*-------|----------|-----|----------------------------------- *
000900*A.00.00|1996-01-15| DPW | Neuerstellung - five-rule engine    *
001000*       |          |     | (RQ-2900)                           *
001100*--------------------------------------------------------------*
001200 01  VALFLAG-REC.
001300     05  VF-JOB-CARD-ID      PIC 9(07).
001400     05  VF-FLAG-TYPE        PIC X(15).
001500         88  VF-DUPLICATION      VALUE "DUPLICATION".
001600         88  VF-OUTSIDE-MSD      VALUE "OUTSIDE_MSD".
001700         88  VF-AWC              VALUE "AWC".
001800         88  VF-SPLIT-CAND       VALUE "SPLIT_CANDIDATE".
001900         88  VF-QTY-MISMATCH     VALUE "QTY_MISMATCH".
002000     05  VF-DETAILS          PIC X(60).
002100     05  VF-RESOLVED         PIC X.
002200         88  VF-IS-RESOLVED      VALUE "Y".
002300         88  VF-NOT-RESOLVED     VALUE "N".
002400     05  FILLER              PIC X(07).
