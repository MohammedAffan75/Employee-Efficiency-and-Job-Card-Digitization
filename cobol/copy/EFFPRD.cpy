000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  EFFPRD                                       *
000300*   BESCHREIBUNG :  Efficiency-period record - one row per     *
000400*                   employee/period, upserted by JCEFF0O.      *
000500*--------------------------------------------------------------*
000600*   Vers. | Datum    | von | Kommentar                         *
000700*-------|----------|-----|----------------------------------- *
000800*A.00.00|1996-01-15| DPW | Neuerstellung (RQ-2900)             *
000900*A.00.01|1999-02-08| DPW | Y2K: EP-PERIOD-START/END re-pictured*
001000*       |          |     | with full CCYY, dropped the old     *
001100*       |          |     | two-digit-year YYMMDD layout        *
001200*--------------------------------------------------------------*
001300 01  EFFPRD-REC.
001400     05  EP-EMPLOYEE-ID      PIC 9(05).
001500     05  EP-PERIOD-START     PIC X(10).
001600     05  EP-PERIOD-END       PIC X(10).
001700     05  EP-TIME-EFF         PIC 9(04)V99.
001800     05  EP-TASK-EFF         PIC 9(04)V99.
001900     05  EP-QTY-EFF          PIC 9(04)V99.
002000     05  EP-AWC-PCT          PIC 9V9(04).
002100     05  EP-STD-HOURS        PIC 9(05)V99.
002200     05  EP-ACTUAL-HOURS     PIC 9(05)V99.
002300     05  FILLER              PIC X(10).
