000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  IMPRAW                                       *
000300*   BESCHREIBUNG :  Staging area for one un-edited transaction *
000400*                   line after UNSTRING - all fields alpha-    *
000500*                   numeric until C110-EDIT-ROW has passed     *
000600*                   them through the field-by-field checks.    *
000700*--------------------------------------------------------------*
000800*   Vers. | Datum    | von | Kommentar                         *
000900*-------|----------|-----|----------------------------------- *
001000*A.00.00|1994-09-19| LKM | Neuerstellung                       *
001100*--------------------------------------------------------------*
001200 01  IMPRAW-ROW.
001300     05  RAW-EC-NUMBER       PIC X(10).
001400     05  RAW-ENTRY-DATE      PIC X(10).
001500     05  RAW-SHIFT           PIC X(01).
001600     05  RAW-MACHINE-CODE    PIC X(10).
001700     05  RAW-WO-NUMBER       PIC X(12).
001800     05  RAW-ACTIVITY-CODE   PIC X(10).
001900     05  RAW-ACTIVITY-DESC   PIC X(30).
002000     05  RAW-QTY             PIC X(10).
002100     05  RAW-ACTUAL-HOURS    PIC X(06).
002200     05  RAW-STATUS          PIC X(02).
002300     05  FILLER              PIC X(15).
