000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  EMPMST                                       *
000300*   BESCHREIBUNG :  Employee master record - one row per       *
000400*                   shop-floor employee (operator/supervisor/  *
000500*                   admin) known to the efficiency system.     *
000600*--------------------------------------------------------------*
000700*   Vers. | Datum    | von | Kommentar                         *
000800*-------|----------|-----|----------------------------------- *
000900*A.00.00|1986-02-11| RRT | Neuerstellung                      *
001000*A.00.01|1991-07-30| LKM | Added EMP-TEAM for shift-team roll- *
001100*       |          |     | up reporting (RQ-3140)              *
001200*A.00.02|1998-11-04| DPW | Y2K: EMP-JOIN-DATE re-pictured as   *
001300*       |          |     | full CCYY-MM-DD text field          *
001400*--------------------------------------------------------------*
001500 01  EMPMST-REC.
001600     05  EMP-ID              PIC 9(05).
001700     05  EMP-EC-NUMBER       PIC X(10).
001800     05  EMP-NAME            PIC X(30).
001900     05  EMP-ROLE            PIC X(10).
002000     05  EMP-TEAM            PIC X(10).
002100     05  EMP-JOIN-DATE       PIC X(10).
002200     05  EMP-JOIN-DATE-R REDEFINES EMP-JOIN-DATE.
002300         10  EMP-JD-CCYY     PIC X(04).
002400         10  FILLER          PIC X.
002500         10  EMP-JD-MM       PIC X(02).
002600         10  FILLER          PIC X.
002700         10  EMP-JD-DD       PIC X(02).
002800     05  EMP-ACTIVE          PIC X.
002900         88  EMP-IS-ACTIVE       VALUE "Y".
003000         88  EMP-IS-INACTIVE     VALUE "N".
003100     05  FILLER              PIC X(19).
