000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  JOBCARD                                      *
000300*   BESCHREIBUNG :  Job-card record - the accepted, resolved   *
000400*                   unit of shop-floor work produced by the    *
000500*                   import run and consumed by every           *
000600*                   downstream engine (validate/split/eff).    *
000700*--------------------------------------------------------------*
000800*   Vers. | Datum    | von | Kommentar                         *
000900*-------|----------|-----|----------------------------------- *
001000*A.00.00|1994-09-19| LKM | Neuerstellung                       *
001100*A.00.01|1996-01-15| DPW | Added JC-SHIFT, JC-SOURCE - now fed *
001200*       |          |     | by both technician entry and the    *
001300*       |          |     | supervisor batch import (RQ-2900)   *
001400*--------------------------------------------------------------*
001500 01  JOBCARD-REC.
001600     05  JC-ID               PIC 9(07).
001700     05  JC-EMPLOYEE-ID      PIC 9(05).
001800     05  JC-SUPERVISOR-ID    PIC 9(05).
001900     05  JC-MACHINE-ID       PIC 9(05).
002000     05  JC-WORK-ORDER-ID    PIC 9(05).
002100     05  JC-ACTIVITY-CODE-ID PIC 9(05).
002200     05  JC-ACTIVITY-DESC    PIC X(30).
002300     05  JC-QTY              PIC 9(07)V99.
002400     05  JC-ACTUAL-HOURS     PIC 9(03)V99.
002500     05  JC-STATUS           PIC X(02).
002600         88  JC-COMPLETE         VALUE "C ".
002700         88  JC-INCOMPLETE       VALUE "IC".
002800     05  JC-ENTRY-DATE       PIC X(10).
002900     05  JC-ENTRY-DATE-R REDEFINES JC-ENTRY-DATE.
003000         10  JC-ED-CCYY      PIC X(04).
003100         10  FILLER          PIC X.
003200         10  JC-ED-MM        PIC X(02).
003300         10  FILLER          PIC X.
003400         10  JC-ED-DD        PIC X(02).
003500     05  JC-SOURCE           PIC X(10).
003600         88  JC-SRC-TECH         VALUE "TECHNICIAN".
003700         88  JC-SRC-SUPV         VALUE "SUPERVISOR".
003800     05  JC-SHIFT            PIC 9.
003900     05  FILLER              PIC X(10).
