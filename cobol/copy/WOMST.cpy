000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  WOMST                                        *
000300*   BESCHREIBUNG :  Work-order master record - one row per     *
000400*                   released work order; carries the planned   *
000500*                   quantity and the MSD (scheduling) month     *
000600*                   used by the OUTSIDE-MSD validation rule.    *
000700*--------------------------------------------------------------*
000800*   Vers. | Datum    | von | Kommentar                         *
000900*-------|----------|-----|----------------------------------- *
001000*A.00.00|1986-03-02| RRT | Neuerstellung                      *
001100*A.00.01|1994-09-19| LKM | Added WO-MSD-MONTH window field     *
001200*       |          |     | for the new job-card edit run       *
001300*       |          |     | (RQ-2611)                           *
001400*--------------------------------------------------------------*
001500 01  WOMST-REC.
001600     05  WO-ID               PIC 9(05).
001700     05  WO-NUMBER           PIC X(12).
001800     05  WO-MACHINE-ID       PIC 9(05).
001900     05  WO-PLANNED-QTY      PIC 9(07)V99.
002000     05  WO-MSD-MONTH        PIC X(07).
002100     05  WO-MSD-MONTH-R REDEFINES WO-MSD-MONTH.
002200         10  WO-MSD-CCYY     PIC X(04).
002300         10  FILLER          PIC X.
002400         10  WO-MSD-MM       PIC X(02).
002500     05  FILLER              PIC X(20).
