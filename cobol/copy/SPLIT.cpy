000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  SPLIT                                        *
000300*   BESCHREIBUNG :  Split-allocation record - one row per      *
000400*                   employee sharing standard-hours credit on  *
000500*                   a work order flagged SPLIT_CANDIDATE.      *
000600*--------------------------------------------------------------*
000700*   Vers. | Datum    | von | Kommentar                         *
000800*-------|----------|-----|----------------------------------- *
000900*A.00.00|1996-01-15| DPW | Neuerstellung (RQ-2900)             *
001000*--------------------------------------------------------------*
001100 01  SPLIT-REC.
001200     05  SPL-WORK-ORDER-ID   PIC 9(05).
001300     05  SPL-EMPLOYEE-ID     PIC 9(05).
001400     05  SPL-ACTUAL-HOURS    PIC 9(03)V9(04).
001500     05  SPL-CREDIT-HOURS    PIC 9(03)V9(04).
001600     05  SPL-CREDIT-PCT      PIC 9V9(06).
001700     05  FILLER              PIC X(12).
