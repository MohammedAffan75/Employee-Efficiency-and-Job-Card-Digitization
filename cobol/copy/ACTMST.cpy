000100*--------------------------------------------------------------*
000200*   COPYBOOK   :  ACTMST                                       *
000300*   BESCHREIBUNG :  Activity-code master record - the standard *
000400*                   allowed hours/quantity used by the eff-    *
000500*                   iciency and quantity-mismatch computations.*
000600*--------------------------------------------------------------*
000700*   Vers. | Datum    | von | Kommentar                         *
000800*-------|----------|-----|----------------------------------- *
000900*A.00.00|1986-03-02| RRT | Neuerstellung                      *
001000*A.00.01|1996-01-15| DPW | Added ACT-EFF-TYPE, three-way split *
001100*       |          |     | (TIME/QTY/TASK) replacing the old   *
001200*       |          |     | single time-only formula (RQ-2900)  *
001300*--------------------------------------------------------------*
001400 01  ACTMST-REC.
001500     05  ACT-ID              PIC 9(05).
001600     05  ACT-CODE            PIC X(10).
001700     05  ACT-DESC            PIC X(30).
001800     05  ACT-STD-HRS-PER-UNIT
001900                             PIC 9(03)V9(04).
002000     05  ACT-STD-QTY-PER-HOUR
002100                             PIC 9(05)V99.
002200     05  ACT-EFF-TYPE        PIC X.
002300         88  ACT-TIME-BASED      VALUE "T".
002400         88  ACT-QTY-BASED       VALUE "Q".
002500         88  ACT-TASK-BASED      VALUE "K".
002600     05  FILLER              PIC X(19).
