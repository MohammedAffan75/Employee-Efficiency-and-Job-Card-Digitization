000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     JCSPL0O.
000300 AUTHOR.         D. P. WHITFIELD.
000400 INSTALLATION.   PLANT FLOOR SYSTEMS - EFFICIENCY REPORTING.
000500 DATE-WRITTEN.   1994-06-21.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.
000800*****************************************************************
000900* Letzte Aenderung :: 2000-05-09
001000* Letzte Version   :: A.00.04
001100* Kurzbeschreibung :: Split-allocation engine - job step 2 of the
001200*                     nightly efficiency run. Divides shared work-
001300*                     order hours among the employees who booked
001400*                     them and appends Report Section 4 to the
001500*                     import report started by JCIMP0O.
001600* Auftrag          :: RQ-2900
001700*
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*-----------------------------------------------------------------*
002100* Vers.   | Datum      | von | Kommentar                          *
002200*---------|------------|-----|------------------------------------*
002300* A.00.00 | 1994-06-21 | DPW | Neuerstellung - reads the split-    *
002400*         |            |     | candidate flags left by JCVAL0M and *
002500*         |            |     | allocates credit hours (RQ-2900)   *
002600* A.00.01 | 1996-05-14 | DPW | Sort now keys on work order then    *
002700*         |            |     | activity code, replacing the old    *
002800*         |            |     | single-pass table-search version   *
002900* A.00.02 | 1998-11-04 | DPW | Y2K sweep - no date fields of its   *
003000*         |            |     | own, header only                    *
003100* A.00.03 | 1999-02-08 | DPW | Skip cards with no employee id,     *
003200*         |            |     | per plant floor clarification       *
003250* A.00.04 | 2000-05-09 | DPW | Y2K aftermath follow-up - confirmed *
003260*         |            |     | no code change needed here (no own  *
003270*         |            |     | date fields), but SPLIT-FILE credit *
003280*         |            |     | percentage now guards against a     *
003290*         |            |     | zero-hours activity group divide     *
003300*-----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Loads ACTIVITY-MASTER for standard-hours-per-unit, then reads
004400* FLAG-FILE for unresolved SPLIT_CANDIDATE flags and JOBCARD-FILE
004500* for the flagged cards' detail. Qualifying cards (non-zero
004600* activity, non-zero employee) are released to a SORT keyed on
004700* work order then activity code; the sorted output is walked with
004800* a two-level control break (activity within work order) so that
004900* each activity group's TOTAL-ACTUAL/TOTAL-STD can be computed
005000* before any individual employee's credit share is calculated.
005100* Per work order, employee totals are written to SPLIT-FILE
005200* sorted by credit hours descending and printed as Report
005300* Section 4, with a control-break total line per work order.
005400*
005500******************************************************************

005700 ENVIRONMENT DIVISION.

005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  TANDEM-NONSTOP.
006100 OBJECT-COMPUTER.  TANDEM-NONSTOP.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERIC-TEXT   IS "0123456789"
006500     UPSI-0 IS RUN-TEST-ONLY
006600         ON STATUS IS TEST-RUN-REQUESTED.

006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ACTIVITY-MASTER  ASSIGN TO UT-S-ACTMAST
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FILE-STATUS.
007300     SELECT JOBCARD-FILE     ASSIGN TO UT-S-JOBCARD
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FILE-STATUS.
007600     SELECT FLAG-FILE        ASSIGN TO UT-S-VALFLAG
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FILE-STATUS.
007900     SELECT SPLIT-FILE       ASSIGN TO UT-S-SPLTOUT
008000            ORGANIZATION IS LINE SEQUENTIAL
008100            FILE STATUS  IS FILE-STATUS.
008200     SELECT IMPORT-REPORT    ASSIGN TO UT-S-JCRPT01
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS FILE-STATUS.
008500     SELECT SORT-WORK        ASSIGN TO UT-S-SPLSORT.

009000 DATA DIVISION.
009100 FILE SECTION.

009300 FD  ACTIVITY-MASTER.
009400 COPY ACTMST.

009600 FD  JOBCARD-FILE.
009700 COPY JOBCARD.

009900 FD  FLAG-FILE.
010000 COPY VALFLAG.

010200 FD  SPLIT-FILE.
010300 COPY SPLIT.

010500 FD  IMPORT-REPORT.
010600 01  RPT-LINE                    PIC X(132).

010800 SD  SORT-WORK.
010900 01  SC-RECORD.
011000     05  SC-WO-ID            PIC 9(05).
011100     05  SC-ACTIVITY-ID      PIC 9(05).
011200     05  SC-EMPLOYEE-ID      PIC 9(05).
011300     05  SC-ACTUAL-HOURS     PIC 9(03)V99.
011400     05  SC-QTY              PIC 9(07)V99.
011450     05  FILLER              PIC X(06).
011500 01  SC-RECORD-X REDEFINES SC-RECORD
011600                             PIC X(35).

011800 WORKING-STORAGE SECTION.
011900*--------------------------------------------------------------*
012000* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
012100*--------------------------------------------------------------*
012200 01  COMP-FELDER.
012300     05  C4-ACT-MAX          PIC S9(04) COMP VALUE 0200.
012400     05  C4-ACT-CNT          PIC S9(04) COMP VALUE ZERO.
012500     05  C4-FLG-MAX          PIC S9(04) COMP VALUE 9999.
012600     05  C4-FLG-CNT          PIC S9(04) COMP VALUE ZERO.
012700     05  C4-GB-MAX           PIC S9(04) COMP VALUE 0500.
012800     05  C4-GB-CNT           PIC S9(04) COMP VALUE ZERO.
012900     05  C4-EA-MAX           PIC S9(04) COMP VALUE 0500.
013000     05  C4-EA-CNT           PIC S9(04) COMP VALUE ZERO.

013300*--------------------------------------------------------------*
013400* Display-Felder: Praefix D                                    *
013500*--------------------------------------------------------------*
013600 01  DISPLAY-FELDER.
013700     05  D-TOTAL-ALLOCATED   PIC 9(05) VALUE ZERO.

013900*--------------------------------------------------------------*
014000* Konstante-Felder: Praefix K                                  *
014100*--------------------------------------------------------------*
014200 01  KONSTANTE-FELDER.
014300     05  K-MODUL             PIC X(08) VALUE "JCSPL0O".

014500*--------------------------------------------------------------*
014600* Schalter                                                     *
014700*--------------------------------------------------------------*
014800 01  SCHALTER.
014900     05  FILE-STATUS         PIC X(02).
015000         88  FILE-OK             VALUE "00".
015100         88  FILE-EOF            VALUE "10".
015200         88  FILE-NOK            VALUE "01" THRU "09"
015300                                      "11" THRU "99".
015400     05  SORT-STATUS         PIC X.
015500         88  SORT-EOF            VALUE "Y".
015600         88  SORT-NOT-EOF        VALUE "N".
015700     05  FIRST-REC-SW        PIC X VALUE "Y".
015800         88  FIRST-RECORD        VALUE "Y".
015900         88  NOT-FIRST-RECORD    VALUE "N".
016000     05  PRG-STATUS          PIC X VALUE "Y".
016100         88  PRG-OK              VALUE "Y".
016200         88  PRG-ABBRUCH         VALUE "N".

016400*--------------------------------------------------------------*
016500* Work-Felder                                                  *
016600*--------------------------------------------------------------*
016700 01  WORK-FELDER.
016800     05  W-CURR-KEY.
016900         10  W-CURR-WO       PIC 9(05).
017000         10  W-CURR-ACT      PIC 9(05).
017100     05  W-CURR-KEY-N REDEFINES W-CURR-KEY
017200                             PIC 9(10).
017300     05  W-PREV-KEY.
017400         10  W-PREV-WO       PIC 9(05).
017500         10  W-PREV-ACT      PIC 9(05).
017600     05  W-PREV-KEY-N REDEFINES W-PREV-KEY
017700                             PIC 9(10).
017800     05  W-GROUP-TOT-ACTUAL  PIC 9(07)V9(04) VALUE ZERO.
017900     05  W-GROUP-TOT-STD     PIC 9(07)V9(04) VALUE ZERO.
018000     05  W-GRAND-TOT-ACTUAL  PIC 9(07)V9(04) VALUE ZERO.
018100     05  W-WO-TOT-ACTUAL     PIC 9(07)V9(04) VALUE ZERO.
018200     05  W-WO-TOT-CREDIT     PIC 9(07)V9(04) VALUE ZERO.
018300     05  W-STD-HRS           PIC 9(03)V9(04) VALUE ZERO.
018400     05  W-CREDIT            PIC 9(07)V9(04) VALUE ZERO.
018500     05  W-CREDIT-PCT        PIC 9V9(06)     VALUE ZERO.
018600     05  W-SAVE-ENTRY        PIC 9(05)V9(04) VALUE ZERO.
018700     05  W-SWAP-SW           PIC X.
018800         88  W-SWAP-MADE         VALUE "Y".
018900         88  W-NO-SWAP           VALUE "N".

019100*--------------------------------------------------------------*
019200* Activity-Master-Tabelle (Praefix TA) - std hours per unit     *
019300*--------------------------------------------------------------*
019400 01  ACT-TABLE.
019500     05  TA-ENTRY OCCURS 0200 TIMES
019600                  INDEXED BY TA-IDX.
019700         10  TA-ID           PIC 9(05).
019800         10  TA-STD-HRS      PIC 9(03)V9(04).

020000*--------------------------------------------------------------*
020100* Ungeloeste SPLIT_CANDIDATE-Job-Card-Ids (Praefix FG)          *
020200*--------------------------------------------------------------*
020300 01  FLAGGED-TABLE.
020400     05  FG-ENTRY OCCURS 9999 TIMES
020500                  INDEXED BY FG-IDX.
020600         10  FG-JC-ID        PIC 9(07).

020800*--------------------------------------------------------------*
020900* Sammel-Puffer der laufenden Aktivitaets-Gruppe (Praefix GB)   *
021000*--------------------------------------------------------------*
021100 01  GROUP-BUFFER-TABLE.
021200     05  GB-ENTRY OCCURS 0500 TIMES
021300                  INDEXED BY GB-IDX.
021400         10  GB-EMPLOYEE-ID  PIC 9(05).
021500         10  GB-ACTUAL-HOURS PIC 9(03)V99.

021700*--------------------------------------------------------------*
021800* Mitarbeiter-Summen je Auftrag (Praefix EA)                    *
021900*--------------------------------------------------------------*
022000 01  EMP-ALLOC-TABLE.
022100     05  EA-ENTRY OCCURS 0500 TIMES
022200                  INDEXED BY EA-IDX.
022300         10  EA-EMPLOYEE-ID  PIC 9(05).
022400         10  EA-ACTUAL-SUM   PIC 9(05)V9(04).
022500         10  EA-CREDIT-SUM   PIC 9(05)V9(04).

022700*--------------------------------------------------------------*
022800* Report-Layout - Praefix L (Detail lines)                      *
022900*--------------------------------------------------------------*
023000 01  L-SPLIT-HEADING.
023100     05  FILLER              PIC X(30)
023200                             VALUE "SECTION 4 - SPLIT ALLOCATIONS".
023300     05  FILLER              PIC X(102) VALUE SPACES.

023500 01  L-WO-HEADING.
023600     05  FILLER              PIC X(12) VALUE "WORK ORDER  ".
023700     05  L-WOH-ID            PIC ZZZZ9.
023800     05  FILLER              PIC X(115) VALUE SPACES.

024000 01  L-SPLIT-DETAIL.
024100     05  FILLER              PIC X(04) VALUE SPACES.
024200     05  FILLER              PIC X(09) VALUE "EMPLOYEE ".
024300     05  L-SD-EMPLOYEE       PIC ZZZZ9.
024400     05  FILLER              PIC X(03) VALUE SPACES.
024500     05  L-SD-ACTUAL         PIC ZZZ9.9999.
024600     05  FILLER              PIC X(03) VALUE SPACES.
024700     05  L-SD-CREDIT         PIC ZZZ9.9999.
024800     05  FILLER              PIC X(03) VALUE SPACES.
024900     05  L-SD-PCT            PIC 9.999999.
025000     05  FILLER              PIC X(79) VALUE SPACES.

025200 01  L-SPLIT-TOTAL.
025300     05  FILLER              PIC X(04) VALUE SPACES.
025400     05  FILLER              PIC X(19) VALUE "WORK ORDER TOTALS -".
025500     05  FILLER              PIC X(08) VALUE " ACTUAL ".
025600     05  L-ST-ACTUAL         PIC ZZZ9.9999.
025700     05  FILLER              PIC X(08) VALUE " CREDIT ".
025800     05  L-ST-CREDIT         PIC ZZZ9.9999.
025900     05  FILLER              PIC X(75) VALUE SPACES.

026100 PROCEDURE DIVISION.
026200******************************************************************
026300* A100-STEUERUNG - main line control
026400******************************************************************
026500 A100-STEUERUNG SECTION.
026600 A100-00.
026700     PERFORM B000-VORLAUF      THRU B000-99-EXIT
026800     IF PRG-OK
026900        PERFORM B100-VERARBEITUNG THRU B100-99-EXIT
027000     END-IF
027100     PERFORM B900-NACHLAUF     THRU B900-99-EXIT
027200     STOP RUN
027300     .
027400 A100-99-EXIT.
027500     EXIT.

027700******************************************************************
027800* B000 - open the master/flag inputs and load the two lookup
027900*        tables this program needs before the SORT runs
028000******************************************************************
028100 B000-VORLAUF SECTION.
028200 B000-00.
028300     OPEN INPUT  ACTIVITY-MASTER
028400     IF FILE-NOK
028500        DISPLAY K-MODUL, " - CANNOT OPEN ACTIVITY-MASTER"
028600        SET PRG-ABBRUCH TO TRUE
028700        GO TO B000-99-EXIT
028800     END-IF
028900     PERFORM C010-LOAD-ACTIVITIES THRU C010-99-EXIT
029000     CLOSE ACTIVITY-MASTER
029100
029200     OPEN INPUT  FLAG-FILE
029300     IF FILE-NOK
029400        DISPLAY K-MODUL, " - CANNOT OPEN FLAG-FILE"
029500        SET PRG-ABBRUCH TO TRUE
029600        GO TO B000-99-EXIT
029700     END-IF
029800     PERFORM C020-LOAD-FLAGGED THRU C020-99-EXIT
029900     CLOSE FLAG-FILE
030000
030100     OPEN OUTPUT SPLIT-FILE
030200     OPEN EXTEND IMPORT-REPORT
030300     IF FILE-NOK
030400        DISPLAY K-MODUL, " - CANNOT OPEN SPLIT-FILE/IMPORT-REPORT"
030500        SET PRG-ABBRUCH TO TRUE
030600     END-IF
030700     .
030800 B000-99-EXIT.
030900     EXIT.

031100******************************************************************
031200* C010 - load ACTIVITY-MASTER standard-hours into ACT-TABLE
031300******************************************************************
031400 C010-LOAD-ACTIVITIES SECTION.
031500 C010-00.
031600     READ ACTIVITY-MASTER
031700        AT END
031800           GO TO C010-99-EXIT
031900     END-READ
032000 C010-10.
032050     IF C4-ACT-CNT >= C4-ACT-MAX
032060        GO TO C010-99-EXIT
032070     END-IF
032100     ADD 1 TO C4-ACT-CNT
032200     SET TA-IDX TO C4-ACT-CNT
032300     MOVE ACT-ID              TO TA-ID(TA-IDX)
032400     MOVE ACT-STD-HRS-PER-UNIT TO TA-STD-HRS(TA-IDX)
032500     READ ACTIVITY-MASTER
032600        AT END
032700           GO TO C010-99-EXIT
032800     END-READ
032900     GO TO C010-10
033000     .
033100 C010-99-EXIT.
033200     EXIT.

033400******************************************************************
033500* C020 - load unresolved SPLIT_CANDIDATE job-card ids
033600******************************************************************
033700 C020-LOAD-FLAGGED SECTION.
033800 C020-00.
033900     READ FLAG-FILE
034000        AT END
034100           GO TO C020-99-EXIT
034200     END-READ
034300 C020-10.
034350     IF VF-SPLIT-CAND AND VF-NOT-RESOLVED
034360        AND C4-FLG-CNT < C4-FLG-MAX
034400        ADD 1 TO C4-FLG-CNT
034600        SET FG-IDX TO C4-FLG-CNT
034700        MOVE VF-JOB-CARD-ID TO FG-JC-ID(FG-IDX)
034800     END-IF
034900     READ FLAG-FILE
035000        AT END
035100           GO TO C020-99-EXIT
035200     END-READ
035300     GO TO C020-10
035400     .
035500 C020-99-EXIT.
035600     EXIT.

035800******************************************************************
035900* B100 - release qualifying cards to the sort, then walk the
036000*        sorted output with the activity-within-work-order break
036100******************************************************************
036200 B100-VERARBEITUNG SECTION.
036300 B100-00.
036400     PERFORM D100-PRINT-SECTION-HEADING THRU D100-99-EXIT
036500     SET FIRST-RECORD TO TRUE
036600     MOVE ZERO TO C4-GB-CNT
036700     MOVE ZERO TO C4-EA-CNT
036800     MOVE ZERO TO W-GROUP-TOT-ACTUAL
036900     MOVE ZERO TO W-GROUP-TOT-STD
037000
037100     SORT SORT-WORK
037200         ASCENDING KEY SC-WO-ID SC-ACTIVITY-ID
037300         INPUT PROCEDURE  E100-RELEASE-QUALIFYING
037400         OUTPUT PROCEDURE E200-PROCESS-SORTED
037500     .
037600 B100-99-EXIT.
037700     EXIT.

037900******************************************************************
038000* E100 - read JOBCARD-FILE, release cards that are flagged
038100*        SPLIT_CANDIDATE, carry a real activity code and a real
038200*        employee id
038300******************************************************************
038400 E100-RELEASE-QUALIFYING SECTION.
038500 E100-00.
038600     OPEN INPUT JOBCARD-FILE
038700     IF FILE-NOK
038800        DISPLAY K-MODUL, " - CANNOT OPEN JOBCARD-FILE"
038900        GO TO E100-99-EXIT
039000     END-IF
039100     READ JOBCARD-FILE
039200        AT END
039300           GO TO E100-90
039400     END-READ
039500 E100-10.
039600     PERFORM E110-CHECK-AND-RELEASE THRU E110-99-EXIT
039700     READ JOBCARD-FILE
039800        AT END
039900           GO TO E100-90
040000     END-READ
040100     GO TO E100-10
040200     .
040300 E100-90.
040400     CLOSE JOBCARD-FILE
040500     .
040600 E100-99-EXIT.
040700     EXIT.

040900******************************************************************
041000* E110 - one card's release test
041100******************************************************************
041200 E110-CHECK-AND-RELEASE SECTION.
041300 E110-00.
041400     IF JC-ACTIVITY-CODE-ID = ZERO
041500        GO TO E110-99-EXIT
041600     END-IF
041700     IF JC-EMPLOYEE-ID = ZERO
041800        GO TO E110-99-EXIT
041900     END-IF
042000     SET FG-IDX TO 1
042100     SEARCH FG-ENTRY
042200        AT END
042300           GO TO E110-99-EXIT
042400        WHEN FG-JC-ID(FG-IDX) = JC-ID
042500           MOVE JC-WORK-ORDER-ID   TO SC-WO-ID
042600           MOVE JC-ACTIVITY-CODE-ID TO SC-ACTIVITY-ID
042700           MOVE JC-EMPLOYEE-ID     TO SC-EMPLOYEE-ID
042800           MOVE JC-ACTUAL-HOURS    TO SC-ACTUAL-HOURS
042900           MOVE JC-QTY             TO SC-QTY
043000           RELEASE SC-RECORD
043100     .
043200 E110-99-EXIT.
043300     EXIT.

043500******************************************************************
043600* E200 - control-break walk of the sorted qualifying cards        *
043700******************************************************************
043800 E200-PROCESS-SORTED SECTION.
043900 E200-00.
044000     RETURN SORT-WORK
044100        AT END
044200           SET SORT-EOF TO TRUE
044300     END-RETURN
044400     IF SORT-EOF
044500        GO TO E200-99-EXIT
044600     END-IF
044700     SET SORT-NOT-EOF TO TRUE
044800 E200-10.
044900     MOVE SC-WO-ID       TO W-CURR-WO
045000     MOVE SC-ACTIVITY-ID TO W-CURR-ACT
045100
045200     IF FIRST-RECORD
045300        SET NOT-FIRST-RECORD TO TRUE
045400        MOVE W-CURR-KEY TO W-PREV-KEY
045500     END-IF
045600
045700     IF W-CURR-WO NOT = W-PREV-WO
045800        PERFORM E280-FINISH-GROUP THRU E280-99-EXIT
045900        PERFORM E290-FINISH-WORKORDER THRU E290-99-EXIT
046000     ELSE
046100        IF W-CURR-KEY-N NOT = W-PREV-KEY-N
046200           PERFORM E280-FINISH-GROUP THRU E280-99-EXIT
046300        END-IF
046400     END-IF
046500
046550     IF C4-GB-CNT < C4-GB-MAX
046600        ADD 1 TO C4-GB-CNT
046700        SET GB-IDX TO C4-GB-CNT
046800        MOVE SC-EMPLOYEE-ID  TO GB-EMPLOYEE-ID(GB-IDX)
046900        MOVE SC-ACTUAL-HOURS TO GB-ACTUAL-HOURS(GB-IDX)
047000        ADD SC-ACTUAL-HOURS  TO W-GROUP-TOT-ACTUAL
047010     END-IF
047100
047200     SET TA-IDX TO 1
047300     MOVE ZERO TO W-STD-HRS
047400     SEARCH TA-ENTRY
047500        AT END
047600           CONTINUE
047700        WHEN TA-ID(TA-IDX) = SC-ACTIVITY-ID
047800           MOVE TA-STD-HRS(TA-IDX) TO W-STD-HRS
047900     END-SEARCH
048000     COMPUTE W-GROUP-TOT-STD = W-GROUP-TOT-STD +
048100             (SC-QTY * W-STD-HRS)
048200
048300     MOVE W-CURR-KEY TO W-PREV-KEY
048400
048500     RETURN SORT-WORK
048600        AT END
048700           SET SORT-EOF TO TRUE
048800     END-RETURN
048900     IF SORT-NOT-EOF
049000        GO TO E200-10
049100     END-IF
049200
049300     PERFORM E280-FINISH-GROUP     THRU E280-99-EXIT
049400     PERFORM E290-FINISH-WORKORDER THRU E290-99-EXIT
049500     .
049600 E200-99-EXIT.
049700     EXIT.

049900******************************************************************
050000* E280 - a group (one activity code within one work order) is
050100*        complete; now that TOTAL-ACTUAL/TOTAL-STD are final,
050200*        allocate each member's credit into EMP-ALLOC-TABLE
050300******************************************************************
050400 E280-FINISH-GROUP SECTION.
050500 E280-00.
050600     IF C4-GB-CNT = ZERO
050700        GO TO E280-99-EXIT
050800     END-IF
050900     IF W-GROUP-TOT-ACTUAL <= ZERO
051000        GO TO E280-90
051100     END-IF
051200     SET GB-IDX TO 1
051300 E280-10.
051400     IF GB-IDX > C4-GB-CNT
051500        GO TO E280-90
051600     END-IF
051700     COMPUTE W-CREDIT ROUNDED =
051800             W-GROUP-TOT-STD *
051900             (GB-ACTUAL-HOURS(GB-IDX) / W-GROUP-TOT-ACTUAL)
052000     PERFORM E285-ADD-TO-EMPLOYEE THRU E285-99-EXIT
052100     SET GB-IDX UP BY 1
052200     GO TO E280-10
052300     .
052400 E280-90.
052500     MOVE ZERO TO C4-GB-CNT
052600     MOVE ZERO TO W-GROUP-TOT-ACTUAL
052700     MOVE ZERO TO W-GROUP-TOT-STD
052800     .
052900 E280-99-EXIT.
053000     EXIT.

053200******************************************************************
053300* E285 - accrue the current group-buffer member's actual/credit
053400*        hours into his running EMP-ALLOC-TABLE entry
053500******************************************************************
053600 E285-ADD-TO-EMPLOYEE SECTION.
053700 E285-00.
053800     SET EA-IDX TO 1
053900     SEARCH EA-ENTRY
054000        AT END
054100           ADD 1 TO C4-EA-CNT
054200           SET EA-IDX TO C4-EA-CNT
054300           MOVE GB-EMPLOYEE-ID(GB-IDX) TO EA-EMPLOYEE-ID(EA-IDX)
054400           MOVE GB-ACTUAL-HOURS(GB-IDX) TO EA-ACTUAL-SUM(EA-IDX)
054500           MOVE W-CREDIT               TO EA-CREDIT-SUM(EA-IDX)
054600        WHEN EA-EMPLOYEE-ID(EA-IDX) = GB-EMPLOYEE-ID(GB-IDX)
054700           ADD GB-ACTUAL-HOURS(GB-IDX) TO EA-ACTUAL-SUM(EA-IDX)
054800           ADD W-CREDIT                TO EA-CREDIT-SUM(EA-IDX)
054900     END-SEARCH
055000     .
055100 E285-99-EXIT.
055200     EXIT.

055400******************************************************************
055500* E290 - a work order is complete; compute credit percentages,
055600*        sort the employee table by credit hours descending,
055700*        write SPLIT-FILE and print the Section 4 detail lines
055800******************************************************************
055900 E290-FINISH-WORKORDER SECTION.
056000 E290-00.
056100     IF C4-EA-CNT = ZERO
056200        GO TO E290-99-EXIT
056300     END-IF
056400
056500     MOVE ZERO TO W-GRAND-TOT-ACTUAL
056600     SET EA-IDX TO 1
056700 E290-10.
056800     IF EA-IDX > C4-EA-CNT
056900        GO TO E290-20
057000     END-IF
057100     ADD EA-ACTUAL-SUM(EA-IDX) TO W-GRAND-TOT-ACTUAL
057200     SET EA-IDX UP BY 1
057300     GO TO E290-10
057400     .
057500 E290-20.
057600     IF W-GRAND-TOT-ACTUAL = ZERO
057700        MOVE 1 TO W-GRAND-TOT-ACTUAL
057800     END-IF
057900
058000     PERFORM E295-SORT-BY-CREDIT THRU E295-99-EXIT
058100
058200     MOVE W-PREV-WO TO L-WOH-ID
058300     WRITE RPT-LINE FROM L-WO-HEADING
058400     MOVE ZERO TO W-WO-TOT-ACTUAL
058500     MOVE ZERO TO W-WO-TOT-CREDIT
058600     SET EA-IDX TO 1
058700 E290-30.
058800     IF EA-IDX > C4-EA-CNT
058900        GO TO E290-40
059000     END-IF
059050     IF W-GRAND-TOT-ACTUAL = ZERO
059060        MOVE ZERO TO W-CREDIT-PCT
059070     ELSE
059100        COMPUTE W-CREDIT-PCT ROUNDED =
059200                EA-ACTUAL-SUM(EA-IDX) / W-GRAND-TOT-ACTUAL
059250     END-IF
059300
059400     MOVE W-PREV-WO          TO SPL-WORK-ORDER-ID
059500     MOVE EA-EMPLOYEE-ID(EA-IDX) TO SPL-EMPLOYEE-ID
059600     MOVE EA-ACTUAL-SUM(EA-IDX) TO SPL-ACTUAL-HOURS
059700     MOVE EA-CREDIT-SUM(EA-IDX) TO SPL-CREDIT-HOURS
059800     MOVE W-CREDIT-PCT          TO SPL-CREDIT-PCT
059900     WRITE SPLIT-REC
060000     ADD 1 TO D-TOTAL-ALLOCATED
060100
060200     MOVE EA-EMPLOYEE-ID(EA-IDX) TO L-SD-EMPLOYEE
060300     MOVE EA-ACTUAL-SUM(EA-IDX) TO L-SD-ACTUAL
060400     MOVE EA-CREDIT-SUM(EA-IDX) TO L-SD-CREDIT
060500     MOVE W-CREDIT-PCT          TO L-SD-PCT
060600     WRITE RPT-LINE FROM L-SPLIT-DETAIL
060700
060800     ADD EA-ACTUAL-SUM(EA-IDX) TO W-WO-TOT-ACTUAL
060900     ADD EA-CREDIT-SUM(EA-IDX) TO W-WO-TOT-CREDIT
061000     SET EA-IDX UP BY 1
061100     GO TO E290-30
061200     .
061300 E290-40.
061400     MOVE W-WO-TOT-ACTUAL TO L-ST-ACTUAL
061500     MOVE W-WO-TOT-CREDIT TO L-ST-CREDIT
061600     WRITE RPT-LINE FROM L-SPLIT-TOTAL
061700
061800     MOVE ZERO TO C4-EA-CNT
061900     .
062000 E290-99-EXIT.
062100     EXIT.

062300******************************************************************
062400* E295 - insertion sort of EMP-ALLOC-TABLE, descending by credit  *
062500*        hours; the table rarely holds more than a handful of     *
062600*        employees per work order so a simple exchange sort is    *
062700*        plenty fast enough                                       *
062800******************************************************************
062900 E295-SORT-BY-CREDIT SECTION.
063000 E295-00.
063100     IF C4-EA-CNT < 2
063200        GO TO E295-99-EXIT
063300     END-IF
063400     SET W-SWAP-MADE TO TRUE
063500 E295-10.
063600     IF NOT W-SWAP-MADE
063700        GO TO E295-99-EXIT
063800     END-IF
063900     SET W-NO-SWAP TO TRUE
064000     SET EA-IDX TO 1
064100 E295-20.
064200     IF EA-IDX >= C4-EA-CNT
064300        GO TO E295-10
064400     END-IF
064500     IF EA-CREDIT-SUM(EA-IDX) < EA-CREDIT-SUM(EA-IDX + 1)
064600        PERFORM E297-SWAP-ENTRIES THRU E297-99-EXIT
064700        SET W-SWAP-MADE TO TRUE
064800     END-IF
064900     SET EA-IDX UP BY 1
065000     GO TO E295-20
065100     .
065200 E295-99-EXIT.
065300     EXIT.

065500******************************************************************
065600* E297 - swap EA-ENTRY(EA-IDX) and EA-ENTRY(EA-IDX + 1)
065700******************************************************************
065800 E297-SWAP-ENTRIES SECTION.
065900 E297-00.
066000     MOVE EA-EMPLOYEE-ID(EA-IDX)   TO W-SAVE-ENTRY
066100     MOVE EA-EMPLOYEE-ID(EA-IDX + 1) TO EA-EMPLOYEE-ID(EA-IDX)
066200     MOVE W-SAVE-ENTRY             TO EA-EMPLOYEE-ID(EA-IDX + 1)
066300
066400     MOVE EA-ACTUAL-SUM(EA-IDX)    TO W-SAVE-ENTRY
066500     MOVE EA-ACTUAL-SUM(EA-IDX + 1) TO EA-ACTUAL-SUM(EA-IDX)
066600     MOVE W-SAVE-ENTRY             TO EA-ACTUAL-SUM(EA-IDX + 1)
066700
066800     MOVE EA-CREDIT-SUM(EA-IDX)    TO W-SAVE-ENTRY
066900     MOVE EA-CREDIT-SUM(EA-IDX + 1) TO EA-CREDIT-SUM(EA-IDX)
067000     MOVE W-SAVE-ENTRY             TO EA-CREDIT-SUM(EA-IDX + 1)
067100     .
067200 E297-99-EXIT.
067300     EXIT.

067500******************************************************************
067600* D100 - print the Section 4 heading line
067700******************************************************************
067800 D100-PRINT-SECTION-HEADING SECTION.
067900 D100-00.
068000     WRITE RPT-LINE FROM L-SPLIT-HEADING
068100     .
068200 D100-99-EXIT.
068300     EXIT.

068500******************************************************************
068600* B900 - close what is still open
068700******************************************************************
068800 B900-NACHLAUF SECTION.
068900 B900-00.
069000     IF PRG-OK
069100        CLOSE SPLIT-FILE
069200        CLOSE IMPORT-REPORT
069300     END-IF
069400     .
069500 B900-99-EXIT.
069600     EXIT.
