000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     JCIMP0O.
000300 AUTHOR.         L. K. MERCER.
000400 INSTALLATION.   PLANT FLOOR SYSTEMS - EFFICIENCY REPORTING.
000500 DATE-WRITTEN.   1994-09-19.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION USE ONLY.
000800*****************************************************************
000900* Letzte Aenderung :: 2000-03-27
001000* Letzte Version   :: A.00.05
001100* Kurzbeschreibung :: Job-card import - edits the supervisor's
001200*                     daily transaction extract against the four
001300*                     master files, writes the job-card file and
001400*                     calls JCVAL0M to raise data-quality flags.
001500* Auftrag          :: RQ-2611 RQ-2900
001600*
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*-----------------------------------------------------------------*
002000* Vers.   | Datum      | von | Kommentar                          *
002100*---------|------------|-----|------------------------------------*
002200* A.00.00 | 1994-09-19 | LKM | Neuerstellung                      *
002300* A.00.01 | 1996-01-15 | DPW | Activity code now optional (AWC    *
002400*         |            |     | case); added CALL to JCVAL0M       *
002500*         |            |     | after each accepted card (RQ-2900) *
002600* A.00.02 | 1997-06-02 | DPW | DD/MM/YYYY accepted as a second     *
002700*         |            |     | entry-date layout, per plant floor *
002800*         |            |     | request                            *
002900* A.00.03 | 1998-11-04 | DPW | Y2K: date edit re-worked for full   *
003000*         |            |     | CCYY comparisons, removed 2-digit-  *
003100*         |            |     | year branch                        *
003200* A.00.04 | 1999-02-08 | DPW | Row placeholders nan/None/N/A now   *
003300*         |            |     | treated as blank activity code      *
003350* A.00.05 | 2000-03-27 | DPW | qty/actual_hours carry a decimal    *
003355*         |            |     | point ("125.50") straight out of    *
003360*         |            |     | the extract - IS NUMERIC on the raw *
003365*         |            |     | text always failed on the "." and   *
003370*         |            |     | on trailing blanks; C120 now splits *
003375*         |            |     | whole/fraction before the numeric   *
003380*         |            |     | test and JC-QTY/JC-ACTUAL-HOURS are *
003385*         |            |     | built by COMPUTE, not a raw MOVE     *
003390* A.00.06 | 2000-04-11 | DPW | Added LV-LAST-CALL to the JCVAL0M    *
003392*         |            |     | parameter area - one extra CALL is   *
003394*         |            |     | made from B900-NACHLAUF so JCVAL0M   *
003396*         |            |     | can close FLAG-FILE (RQ-3184)        *
003400*-----------------------------------------------------------------*
004000*
004100* Programmbeschreibung
004200* --------------------
004300* Loads EMPLOYEE-MASTER, MACHINE-MASTER, WORKORDER-MASTER and
004400* ACTIVITY-MASTER into working storage tables, then reads the
004500* IMPORT-TRANS extract one row at a time. Each row is edited
004600* against the business rules below (first failure rejects the
004700* row); accepted rows are assigned the next job-card id, written
004800* to JOBCARD-FILE with SOURCE = SUPERVISOR, and handed to
004900* JCVAL0M for data-quality flagging. Totals, rejected rows and
005000* flagged cards are printed to IMPORT-REPORT sections 1-3.
005100*
005200******************************************************************

005400 ENVIRONMENT DIVISION.

005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  TANDEM-NONSTOP.
005800 OBJECT-COMPUTER.  TANDEM-NONSTOP.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS NUMERIC-TEXT   IS "0123456789"
006200     CLASS UC-ALPHA       IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006300     UPSI-0 IS RUN-TEST-ONLY
006400         ON STATUS IS TEST-RUN-REQUESTED.

006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT EMPLOYEE-MASTER  ASSIGN TO UT-S-EMPMAST
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FILE-STATUS.
007100     SELECT MACHINE-MASTER   ASSIGN TO UT-S-MCHMAST
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FILE-STATUS.
007400     SELECT WORKORDER-MASTER ASSIGN TO UT-S-WOMAST
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FILE-STATUS.
007700     SELECT ACTIVITY-MASTER  ASSIGN TO UT-S-ACTMAST
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS FILE-STATUS.
008000     SELECT IMPORT-TRANS     ASSIGN TO UT-S-IMPTRAN
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS FILE-STATUS.
008300     SELECT JOBCARD-FILE     ASSIGN TO UT-S-JOBCARD
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FILE-STATUS.
008600     SELECT IMPORT-REPORT    ASSIGN TO UT-S-JCRPT01
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS FILE-STATUS.

009000 DATA DIVISION.
009100 FILE SECTION.

009300 FD  EMPLOYEE-MASTER.
009400 COPY EMPMST.

009600 FD  MACHINE-MASTER.
009700 COPY MCHMST.

009900 FD  WORKORDER-MASTER.
010000 COPY WOMST.

010200 FD  ACTIVITY-MASTER.
010300 COPY ACTMST.

010500 FD  IMPORT-TRANS.
010600 01  IMPTRN-LINE                 PIC X(132).

010800 FD  JOBCARD-FILE.
010900 COPY JOBCARD.

011100 FD  IMPORT-REPORT.
011200 01  RPT-LINE                    PIC X(132).

011400 WORKING-STORAGE SECTION.
011500*--------------------------------------------------------------*
011600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                *
011700*--------------------------------------------------------------*
011800 01  COMP-FELDER.
011900     05  C4-EMP-MAX          PIC S9(04) COMP VALUE 2000.
012000     05  C4-EMP-CNT          PIC S9(04) COMP VALUE ZERO.
012100     05  C4-MCH-MAX          PIC S9(04) COMP VALUE 0200.
012200     05  C4-MCH-CNT          PIC S9(04) COMP VALUE ZERO.
012300     05  C4-WO-MAX           PIC S9(04) COMP VALUE 5000.
012400     05  C4-WO-CNT           PIC S9(04) COMP VALUE ZERO.
012500     05  C4-ACT-MAX          PIC S9(04) COMP VALUE 0200.
012600     05  C4-ACT-CNT          PIC S9(04) COMP VALUE ZERO.
012700     05  C4-REJ-MAX          PIC S9(04) COMP VALUE 9999.
012800     05  C4-REJ-CNT          PIC S9(04) COMP VALUE ZERO.
012900     05  C4-FLG-MAX          PIC S9(04) COMP VALUE 9999.
013000     05  C4-FLG-CNT          PIC S9(04) COMP VALUE ZERO.
013050     05  C4-JCH-MAX          PIC S9(04) COMP VALUE 9999.
013060     05  C4-JCH-CNT          PIC S9(04) COMP VALUE ZERO.
013100     05  C4-FLDCNT           PIC S9(04) COMP VALUE ZERO.
013200     05  C7-JC-ID            PIC S9(07) COMP VALUE ZERO.
013300     05  C7-ROWNUM           PIC S9(07) COMP VALUE ONE.
013900
014000*--------------------------------------------------------------*
014100* Display-Felder: Praefix D                                    *
014200*--------------------------------------------------------------*
014300 01  DISPLAY-FELDER.
014400     05  D-TOTAL-READ        PIC 9(05) VALUE ZERO.
014500     05  D-TOTAL-ACCEPT      PIC 9(05) VALUE ZERO.
014600     05  D-TOTAL-REJECT      PIC 9(05) VALUE ZERO.
014700     05  D-TOTAL-FLAGGED     PIC 9(05) VALUE ZERO.
014800
014900*--------------------------------------------------------------*
015000* Felder mit konstantem Inhalt: Praefix K                      *
015100*--------------------------------------------------------------*
015200 01  KONSTANTE-FELDER.
015300     05  K-MODUL             PIC X(08) VALUE "JCIMP0O".
015400     05  K-DEFAULT-DESC      PIC X(30) VALUE "IMPORTED WORK".
015500
015600*--------------------------------------------------------------*
015700* Conditional-Felder                                           *
015800*--------------------------------------------------------------*
015900 01  SCHALTER.
016000     05  FILE-STATUS         PIC X(02).
016100         88  FILE-OK             VALUE "00".
016200         88  FILE-EOF            VALUE "10".
016300         88  FILE-NOK            VALUE "01" THRU "09"
016400                                        "11" THRU "99".
016500     05  TRANS-STATUS        PIC X.
016600         88  TRANS-EOF           VALUE "Y".
016700         88  TRANS-NOT-EOF       VALUE "N".
016800     05  ROW-STATUS          PIC X.
016900         88  ROW-OK              VALUE "Y".
017000         88  ROW-REJECTED        VALUE "N".
017100     05  PRG-STATUS          PIC 9 VALUE ZERO.
017200         88  PRG-OK              VALUE ZERO.
017300         88  PRG-ABBRUCH         VALUE 1.
017400
017500*--------------------------------------------------------------*
017600* Weitere Arbeitsfelder                                        *
017700*--------------------------------------------------------------*
017800 01  WORK-FELDER.
017900     05  W-REJ-REASON        PIC X(60).
018000     05  W-FLAG-LIST         PIC X(60).
018100     05  W-DELIM-COUNT       PIC S9(04) COMP.
018200     05  W-DD                PIC X(02).
018300     05  W-MM                PIC X(02).
018400     05  W-CCYY              PIC X(04).
018500     05  W-DATE-OUT          PIC X(10).
018550     05  W-SYS-DATE.
018560         10  W-SYS-CCYY      PIC 9(04).
018570         10  W-SYS-MM        PIC 9(02).
018580         10  W-SYS-DD        PIC 9(02).
018605     05  W-QTY-TEXT-WHOLE    PIC X(10).
018610     05  W-QTY-TEXT-FRAC     PIC X(10).
018615     05  W-QTY-LEN-WHOLE     PIC S9(04) COMP.
018620     05  W-QTY-LEN-FRAC      PIC S9(04) COMP.
018625     05  W-QTY-FRAC2         PIC X(02).
018630     05  W-QTY-NUM-WHOLE     PIC 9(07).
018635     05  W-QTY-NUM-FRAC      PIC 9(02).
018640     05  W-HRS-TEXT-WHOLE    PIC X(06).
018645     05  W-HRS-TEXT-FRAC     PIC X(06).
018650     05  W-HRS-LEN-WHOLE     PIC S9(04) COMP.
018655     05  W-HRS-LEN-FRAC      PIC S9(04) COMP.
018660     05  W-HRS-FRAC2         PIC X(02).
018665     05  W-HRS-NUM-WHOLE     PIC 9(03).
018670     05  W-HRS-NUM-FRAC      PIC 9(02).
018675
018700*--------------------------------------------------------------*
018800* Employee-Master-Tabelle (im Speicher, Praefix TE)            *
018900*--------------------------------------------------------------*
019000 01  EMP-TABLE.
019100     05  TE-ENTRY OCCURS 2000 TIMES
019200                  INDEXED BY TE-IDX.
019300         10  TE-ID           PIC 9(05).
019400         10  TE-EC-NUMBER    PIC X(10).
019500         10  TE-ACTIVE       PIC X.
019600
020000*--------------------------------------------------------------*
020100* Machine-Master-Tabelle (Praefix TM)                          *
020200*--------------------------------------------------------------*
020300 01  MCH-TABLE.
020400     05  TM-ENTRY OCCURS 0200 TIMES
020500                  INDEXED BY TM-IDX.
020600         10  TM-ID           PIC 9(05).
020700         10  TM-CODE         PIC X(10).
020800
021000*--------------------------------------------------------------*
021100* Work-Order-Master-Tabelle (Praefix TW)                       *
021200*--------------------------------------------------------------*
021300 01  WO-TABLE.
021400     05  TW-ENTRY OCCURS 5000 TIMES
021500                  INDEXED BY TW-IDX.
021600         10  TW-ID           PIC 9(05).
021700         10  TW-NUMBER       PIC X(12).
021710         10  TW-MSD-MONTH    PIC X(07).
021720         10  TW-PLANNED-QTY  PIC 9(07)V99.
021800
021810*--------------------------------------------------------------*
021820* Karten-Historie dieses Laufs (Praefix JH) - wird an JCVAL0M   *
021830* weitergereicht, damit die Dublettenpruefung nicht dieselbe    *
021840* JOBCARD-FILE gleichzeitig oeffnen muss (LKM 1996-01-15).      *
021850*--------------------------------------------------------------*
021860 01  JC-HISTORY-TABLE.
021870     05  JH-ENTRY OCCURS 9999 TIMES
021880                  INDEXED BY JH-IDX.
021890         10  JH-JC-ID            PIC 9(07).
021900         10  JH-EMPLOYEE-ID      PIC 9(05).
021910         10  JH-WORK-ORDER-ID    PIC 9(05).
021920         10  JH-ACTIVITY-ID      PIC 9(05).
021930         10  JH-ENTRY-DATE       PIC X(10).
021940         10  JH-QTY              PIC 9(07)V99.
021950         10  JH-ACTUAL-HOURS     PIC 9(03)V99.
021960
022000*--------------------------------------------------------------*
022100* Activity-Master-Tabelle (Praefix TA)                         *
022200*--------------------------------------------------------------*
022300 01  ACT-TABLE.
022400     05  TA-ENTRY OCCURS 0200 TIMES
022500                  INDEXED BY TA-IDX.
022600         10  TA-ID           PIC 9(05).
022700         10  TA-CODE         PIC X(10).
022800
023000*--------------------------------------------------------------*
023100* Zwischenspeicher fuer die aktuelle Transaktionszeile         *
023200*--------------------------------------------------------------*
023300 COPY IMPRAW.

023600*--------------------------------------------------------------*
023700* Zurueckgewiesene Zeilen - Praefix RJ (Report-Section 2)      *
023800*--------------------------------------------------------------*
023900 01  REJ-TABLE.
024000     05  RJ-ENTRY OCCURS 9999 TIMES
024100                  INDEXED BY RJ-IDX.
024200         10  RJ-ROWNUM       PIC 9(05).
024300         10  RJ-REASON       PIC X(60).

024500*--------------------------------------------------------------*
024600* Geflaggte Karten - Praefix FC (Report-Section 3)             *
024700*--------------------------------------------------------------*
024800 01  FLAGGED-TABLE.
024900     05  FC-ENTRY OCCURS 9999 TIMES
025000                  INDEXED BY FC-IDX.
025100         10  FC-JC-ID        PIC 9(07).
025200         10  FC-FLAG-LIST    PIC X(60).

025400*--------------------------------------------------------------*
025500* Parameter fuer den Aufruf von JCVAL0M - LV-JC-ID/COUNT/LIST    *
025510* gehen als Rueckgabe, C4-WO-CNT und C4-JCH-CNT begrenzen die    *
025520* mitgegebenen Tabellen WO-TABLE und JC-HISTORY-TABLE.           *
025600*--------------------------------------------------------------*
025700 01  LINK-VAL-CARD.
025800     05  LV-JC-ID            PIC 9(07).
025900     05  LV-FLAG-COUNT       PIC S9(04) COMP.
026000     05  LV-FLAG-LIST        PIC X(60).
026050     05  LV-LAST-CALL        PIC X VALUE "N".
026060         88  LV-IS-LAST-CALL     VALUE "Y".
026070         88  LV-NOT-LAST-CALL    VALUE "N".

026200*--------------------------------------------------------------*
026300* Report-Layout - Praefix H (Headings) und L (Detail lines)    *
026400*--------------------------------------------------------------*
026500 01  H-PAGE-HEADING.
026600     05  FILLER              PIC X(40)
026700                             VALUE "JOB-CARD EFFICIENCY SYSTEM".
026800     05  FILLER              PIC X(20) VALUE "IMPORT REPORT".
026900     05  FILLER              PIC X(10) VALUE "RUN DATE: ".
027000     05  H-RUN-DATE          PIC X(10).
027100     05  FILLER              PIC X(52) VALUE SPACES.
027200
027300 01  L-TOTALS-LINE.
027400     05  L-TOT-LABEL         PIC X(20).
027500     05  L-TOT-VALUE         PIC ZZZZ9.
027600     05  FILLER              PIC X(107) VALUE SPACES.
027700
027800 01  L-REJECT-LINE.
027900     05  FILLER              PIC X(04) VALUE "ROW ".
028000     05  L-REJ-ROW           PIC ZZZZ9.
028100     05  FILLER              PIC X(03) VALUE SPACES.
028200     05  L-REJ-REASON        PIC X(60).
028300     05  FILLER              PIC X(60) VALUE SPACES.
028400
028500 01  L-FLAGGED-LINE.
028600     05  FILLER              PIC X(11) VALUE "JOB CARD - ".
028700     05  L-FLG-JC-ID         PIC ZZZZZZ9.
028800     05  FILLER              PIC X(03) VALUE SPACES.
028900     05  L-FLG-TYPES         PIC X(60).
029000     05  FILLER              PIC X(51) VALUE SPACES.
029100
029200 LINKAGE SECTION.

029400 PROCEDURE DIVISION.
029500******************************************************************
029600* A100-STEUERUNG - main line control
029700******************************************************************
029800 A100-STEUERUNG SECTION.
029900 A100-00.
030000     PERFORM B000-VORLAUF     THRU B000-99-EXIT
030100     IF PRG-ABBRUCH
030200        CONTINUE
030300     ELSE
030400        PERFORM B100-VERARBEITUNG THRU B100-99-EXIT
030500     END-IF
030600     PERFORM B900-NACHLAUF   THRU B900-99-EXIT
030700     STOP RUN
030800     .
030900 A100-99-EXIT.
031000     EXIT.

031200******************************************************************
031300* B000-VORLAUF - open files, load the four master tables
031400******************************************************************
031500 B000-VORLAUF SECTION.
031600 B000-00.
031700     ACCEPT W-SYS-DATE FROM DATE YYYYMMDD
031710     STRING W-SYS-CCYY DELIMITED BY SIZE
031720            "-"        DELIMITED BY SIZE
031730            W-SYS-MM   DELIMITED BY SIZE
031740            "-"        DELIMITED BY SIZE
031750            W-SYS-DD   DELIMITED BY SIZE
031760       INTO H-RUN-DATE
031800     OPEN INPUT  EMPLOYEE-MASTER
031900     OPEN INPUT  MACHINE-MASTER
032000     OPEN INPUT  WORKORDER-MASTER
032100     OPEN INPUT  ACTIVITY-MASTER
032200     OPEN INPUT  IMPORT-TRANS
032300     OPEN OUTPUT JOBCARD-FILE
032400     OPEN OUTPUT IMPORT-REPORT
032500
032600     PERFORM C010-LOAD-EMPLOYEES THRU C010-99-EXIT
032700     PERFORM C020-LOAD-MACHINES  THRU C020-99-EXIT
032800     PERFORM C030-LOAD-WORKORDERS THRU C030-99-EXIT
032900     PERFORM C040-LOAD-ACTIVITIES THRU C040-99-EXIT
033000
033100*    ---> skip the header row of the transaction file
033200     PERFORM C050-READ-TRANS THRU C050-99-EXIT
033300     .
033400 B000-99-EXIT.
033500     EXIT.

033700******************************************************************
033800* B100-VERARBEITUNG - one pass over IMPORT-TRANS
033900******************************************************************
034000 B100-VERARBEITUNG SECTION.
034100 B100-00.
034200*    ---> the header record was already consumed in B000-VORLAUF;
034300*    ---> data rows are numbered from 2, per the transaction
034400*    ---> file's own header-plus-data-rows layout
034500     MOVE 2 TO C7-ROWNUM
034600
034700     PERFORM C060-READ-TRANS THRU C060-99-EXIT
034800     PERFORM C100-EDIT-ROW THRU C100-99-EXIT
034900         UNTIL TRANS-EOF
035000     .
035100 B100-99-EXIT.
035200     EXIT.

035400******************************************************************
035500* B900-NACHLAUF - print the report, close files
035600******************************************************************
035700 B900-NACHLAUF SECTION.
035800 B900-00.
035900     PERFORM G100-PRINT-HEADING THRU G100-99-EXIT
036000     PERFORM G110-PRINT-TOTALS  THRU G110-99-EXIT
036100     PERFORM G120-PRINT-REJECTS THRU G120-99-EXIT
036200     PERFORM G130-PRINT-FLAGGED THRU G130-99-EXIT
036300
036320     MOVE "Y" TO LV-LAST-CALL
036340     CALL "JCVAL0M" USING JOBCARD-REC, WO-TABLE, C4-WO-CNT,
036360                          JC-HISTORY-TABLE, C4-JCH-CNT,
036380                          LINK-VAL-CARD
036390
036400     CLOSE EMPLOYEE-MASTER
036500     CLOSE MACHINE-MASTER
036600     CLOSE WORKORDER-MASTER
036700     CLOSE ACTIVITY-MASTER
036800     CLOSE IMPORT-TRANS
036900     CLOSE JOBCARD-FILE
037000     CLOSE IMPORT-REPORT
037100     .
037200 B900-99-EXIT.
037300     EXIT.

037500******************************************************************
037600* C010 - load EMPLOYEE-MASTER into EMP-TABLE
037700******************************************************************
037800 C010-LOAD-EMPLOYEES SECTION.
037900 C010-00.
038000     PERFORM C011-READ-EMP THRU C011-99-EXIT
038100     PERFORM C012-STORE-EMP THRU C012-99-EXIT
038200         UNTIL FILE-EOF
038300     .
038400 C010-99-EXIT.
038500     EXIT.
038600
038700 C011-READ-EMP SECTION.
038800 C011-00.
038900     READ EMPLOYEE-MASTER
039000         AT END SET FILE-EOF TO TRUE
039100     END-READ
039200     .
039300 C011-99-EXIT.
039400     EXIT.
039500
039600 C012-STORE-EMP SECTION.
039700 C012-00.
039800     ADD 1 TO C4-EMP-CNT
039900     SET TE-IDX TO C4-EMP-CNT
040000     MOVE EMP-ID        TO TE-ID(TE-IDX)
040100     MOVE EMP-EC-NUMBER TO TE-EC-NUMBER(TE-IDX)
040200     MOVE EMP-ACTIVE    TO TE-ACTIVE(TE-IDX)
040300     PERFORM C011-READ-EMP THRU C011-99-EXIT
040400     .
040500 C012-99-EXIT.
040600     EXIT.

040800******************************************************************
040900* C020 - load MACHINE-MASTER into MCH-TABLE
041000******************************************************************
041100 C020-LOAD-MACHINES SECTION.
041200 C020-00.
041300     MOVE "00" TO FILE-STATUS
041400     PERFORM C021-READ-MCH THRU C021-99-EXIT
041500     PERFORM C022-STORE-MCH THRU C022-99-EXIT
041600         UNTIL FILE-EOF
041700     .
041800 C020-99-EXIT.
041900     EXIT.
042000
042100 C021-READ-MCH SECTION.
042200 C021-00.
042300     READ MACHINE-MASTER
042400         AT END SET FILE-EOF TO TRUE
042500     END-READ
042600     .
042700 C021-99-EXIT.
042800     EXIT.
042900
043000 C022-STORE-MCH SECTION.
043100 C022-00.
043200     ADD 1 TO C4-MCH-CNT
043300     SET TM-IDX TO C4-MCH-CNT
043400     MOVE MCH-ID   TO TM-ID(TM-IDX)
043500     MOVE MCH-CODE TO TM-CODE(TM-IDX)
043600     PERFORM C021-READ-MCH THRU C021-99-EXIT
043700     .
043800 C022-99-EXIT.
043900     EXIT.

044100******************************************************************
044200* C030 - load WORKORDER-MASTER into WO-TABLE
044300******************************************************************
044400 C030-LOAD-WORKORDERS SECTION.
044500 C030-00.
044600     MOVE "00" TO FILE-STATUS
044700     PERFORM C031-READ-WO THRU C031-99-EXIT
044800     PERFORM C032-STORE-WO THRU C032-99-EXIT
044900         UNTIL FILE-EOF
045000     .
045100 C030-99-EXIT.
045200     EXIT.
045300
045400 C031-READ-WO SECTION.
045500 C031-00.
045600     READ WORKORDER-MASTER
045700         AT END SET FILE-EOF TO TRUE
045800     END-READ
045900     .
046000 C031-99-EXIT.
046100     EXIT.
046200
046300 C032-STORE-WO SECTION.
046400 C032-00.
046500     ADD 1 TO C4-WO-CNT
046600     SET TW-IDX TO C4-WO-CNT
046700     MOVE WO-ID     TO TW-ID(TW-IDX)
046800     MOVE WO-NUMBER      TO TW-NUMBER(TW-IDX)
046810     MOVE WO-MSD-MONTH   TO TW-MSD-MONTH(TW-IDX)
046820     MOVE WO-PLANNED-QTY TO TW-PLANNED-QTY(TW-IDX)
046900     PERFORM C031-READ-WO THRU C031-99-EXIT
047000     .
047100 C032-99-EXIT.
047200     EXIT.

047400******************************************************************
047500* C040 - load ACTIVITY-MASTER into ACT-TABLE
047600******************************************************************
047700 C040-LOAD-ACTIVITIES SECTION.
047800 C040-00.
047900     MOVE "00" TO FILE-STATUS
048000     PERFORM C041-READ-ACT THRU C041-99-EXIT
048100     PERFORM C042-STORE-ACT THRU C042-99-EXIT
048200         UNTIL FILE-EOF
048300     .
048400 C040-99-EXIT.
048500     EXIT.
048600
048700 C041-READ-ACT SECTION.
048800 C041-00.
048900     READ ACTIVITY-MASTER
049000         AT END SET FILE-EOF TO TRUE
049100     END-READ
049200     .
049300 C041-99-EXIT.
049400     EXIT.
049500
049600 C042-STORE-ACT SECTION.
049700 C042-00.
049800     ADD 1 TO C4-ACT-CNT
049900     SET TA-IDX TO C4-ACT-CNT
050000     MOVE ACT-ID   TO TA-ID(TA-IDX)
050100     MOVE ACT-CODE TO TA-CODE(TA-IDX)
050200     PERFORM C041-READ-ACT THRU C041-99-EXIT
050300     .
050400 C042-99-EXIT.
050500     EXIT.

050700******************************************************************
050800* C050/C060 - read one IMPORT-TRANS line, split it into IMPRAW-ROW
050900******************************************************************
051000 C050-READ-TRANS SECTION.
051100 C050-00.
051200     MOVE "N" TO TRANS-STATUS
051300     READ IMPORT-TRANS
051400         AT END SET TRANS-EOF TO TRUE
051500     END-READ
051600     .
051700 C050-99-EXIT.
051800     EXIT.

052000 C060-READ-TRANS SECTION.
052100 C060-00.
052200     PERFORM C050-READ-TRANS THRU C050-99-EXIT
052300     IF TRANS-NOT-EOF
052400        PERFORM C065-SPLIT-ROW THRU C065-99-EXIT
052500     END-IF
052600     .
052700 C060-99-EXIT.
052800     EXIT.

053000 C065-SPLIT-ROW SECTION.
053100 C065-00.
053200*    ---> transaction extract is comma delimited; the header row
053300*    ---> was consumed in B000-VORLAUF and is not seen here
053400     UNSTRING IMPTRN-LINE DELIMITED BY ","
053500         INTO  RAW-EC-NUMBER
053600               RAW-ENTRY-DATE
053700               RAW-SHIFT
053800               RAW-MACHINE-CODE
053900               RAW-WO-NUMBER
054000               RAW-ACTIVITY-CODE
054100               RAW-ACTIVITY-DESC
054200               RAW-QTY
054300               RAW-ACTUAL-HOURS
054400               RAW-STATUS
054500         TALLYING IN W-DELIM-COUNT
054600     END-UNSTRING
054700     .
054800 C065-99-EXIT.
054900     EXIT.

055100******************************************************************
055200* C100 - edit and map one transaction row (first failure rejects)
055300******************************************************************
055400 C100-EDIT-ROW SECTION.
055500 C100-00.
055600     MOVE "Y" TO ROW-STATUS
055700     ADD 1 TO D-TOTAL-READ
055800     INITIALIZE JOBCARD-REC
055900
056000     PERFORM C110-EDIT-DATE     THRU C110-99-EXIT
056100     IF ROW-OK PERFORM C120-EDIT-NUMERIC  THRU C120-99-EXIT END-IF
056200     IF ROW-OK PERFORM C130-EDIT-EMPLOYEE THRU C130-99-EXIT END-IF
056300     IF ROW-OK PERFORM C140-EDIT-MACHINE  THRU C140-99-EXIT END-IF
056400     IF ROW-OK PERFORM C150-EDIT-WORKORDER THRU C150-99-EXIT END-IF
056500     IF ROW-OK PERFORM C160-EDIT-ACTIVITY  THRU C160-99-EXIT END-IF
056600     IF ROW-OK PERFORM C170-EDIT-STATUS    THRU C170-99-EXIT END-IF
056700
056800     IF ROW-OK
056900        PERFORM C180-BUILD-CARD    THRU C180-99-EXIT
057000        PERFORM C190-WRITE-CARD    THRU C190-99-EXIT
057100        PERFORM C195-CALL-VALIDATE THRU C195-99-EXIT
057200     ELSE
057300        PERFORM C199-HOLD-REJECT   THRU C199-99-EXIT
057400     END-IF
057500
057600     ADD 1 TO C7-ROWNUM
057700     PERFORM C060-READ-TRANS THRU C060-99-EXIT
057800     .
057900 C100-99-EXIT.
058000     EXIT.

058200******************************************************************
058300* C110 - entry_date must be present and parse
058400******************************************************************
058500 C110-EDIT-DATE SECTION.
058600 C110-00.
058700     IF RAW-ENTRY-DATE = SPACES
058800        MOVE "Missing entry_date" TO W-REJ-REASON
058900        MOVE "N" TO ROW-STATUS
059000        GO TO C110-99-EXIT
059100     END-IF
059200
059300     IF RAW-ENTRY-DATE(5:1) = "-" AND RAW-ENTRY-DATE(8:1) = "-"
059400        MOVE RAW-ENTRY-DATE(1:4) TO W-CCYY
059500        MOVE RAW-ENTRY-DATE(6:2) TO W-MM
059600        MOVE RAW-ENTRY-DATE(9:2) TO W-DD
059700     ELSE
059800        IF RAW-ENTRY-DATE(3:1) = "/" AND RAW-ENTRY-DATE(6:1) = "/"
059900           MOVE RAW-ENTRY-DATE(1:2) TO W-DD
060000           MOVE RAW-ENTRY-DATE(4:2) TO W-MM
060100           MOVE RAW-ENTRY-DATE(7:4) TO W-CCYY
060200        ELSE
060300           STRING "Invalid date format: " DELIMITED BY SIZE
060400                  RAW-ENTRY-DATE   DELIMITED BY SIZE
060500             INTO W-REJ-REASON
060600           MOVE "N" TO ROW-STATUS
060700           GO TO C110-99-EXIT
060800        END-IF
060900     END-IF
061000
061100     STRING W-CCYY DELIMITED BY SIZE
061200            "-"    DELIMITED BY SIZE
061300            W-MM   DELIMITED BY SIZE
061400            "-"    DELIMITED BY SIZE
061500            W-DD   DELIMITED BY SIZE
061600       INTO W-DATE-OUT
061700     .
061800 C110-99-EXIT.
061900     EXIT.

062100******************************************************************
062120* C120 - qty and actual_hours must be numeric (whole and fraction
062140*        checked separately, since both fields carry a decimal
062160*        point - e.g. "125.50" - straight out of the extract)
062200******************************************************************
062400 C120-EDIT-NUMERIC SECTION.
062500 C120-00.
062510     MOVE SPACES TO W-QTY-TEXT-WHOLE W-QTY-TEXT-FRAC
062515     MOVE SPACES TO W-HRS-TEXT-WHOLE W-HRS-TEXT-FRAC
062520     MOVE ZERO   TO W-QTY-LEN-WHOLE W-QTY-LEN-FRAC
062525     MOVE ZERO   TO W-HRS-LEN-WHOLE W-HRS-LEN-FRAC
062530     MOVE ZERO   TO W-QTY-NUM-WHOLE W-QTY-NUM-FRAC
062535     MOVE ZERO   TO W-HRS-NUM-WHOLE W-HRS-NUM-FRAC
062540
062545     IF RAW-QTY = SPACES OR RAW-ACTUAL-HOURS = SPACES
062550        MOVE "Invalid numeric value" TO W-REJ-REASON
062555        MOVE "N" TO ROW-STATUS
062560        GO TO C120-99-EXIT
062565     END-IF
062570
062575     UNSTRING RAW-QTY DELIMITED BY "." OR " "
062580         INTO W-QTY-TEXT-WHOLE COUNT IN W-QTY-LEN-WHOLE
062585              W-QTY-TEXT-FRAC  COUNT IN W-QTY-LEN-FRAC
062590     END-UNSTRING
062595
062600     UNSTRING RAW-ACTUAL-HOURS DELIMITED BY "." OR " "
062605         INTO W-HRS-TEXT-WHOLE COUNT IN W-HRS-LEN-WHOLE
062610              W-HRS-TEXT-FRAC  COUNT IN W-HRS-LEN-FRAC
062615     END-UNSTRING
062620
062625     IF W-QTY-LEN-WHOLE = ZERO
062630        OR W-QTY-TEXT-WHOLE(1:W-QTY-LEN-WHOLE) NOT NUMERIC
062635        MOVE "Invalid numeric value" TO W-REJ-REASON
062640        MOVE "N" TO ROW-STATUS
062645        GO TO C120-99-EXIT
062650     END-IF
062655
062660     IF W-QTY-LEN-FRAC > ZERO
062665        AND W-QTY-TEXT-FRAC(1:W-QTY-LEN-FRAC) NOT NUMERIC
062670        MOVE "Invalid numeric value" TO W-REJ-REASON
062675        MOVE "N" TO ROW-STATUS
062680        GO TO C120-99-EXIT
062685     END-IF
062690
062695     IF W-HRS-LEN-WHOLE = ZERO
062700        OR W-HRS-TEXT-WHOLE(1:W-HRS-LEN-WHOLE) NOT NUMERIC
062705        MOVE "Invalid numeric value" TO W-REJ-REASON
062710        MOVE "N" TO ROW-STATUS
062715        GO TO C120-99-EXIT
062720     END-IF
062725
062730     IF W-HRS-LEN-FRAC > ZERO
062735        AND W-HRS-TEXT-FRAC(1:W-HRS-LEN-FRAC) NOT NUMERIC
062740        MOVE "Invalid numeric value" TO W-REJ-REASON
062745        MOVE "N" TO ROW-STATUS
062750        GO TO C120-99-EXIT
062755     END-IF
062760
062765     MOVE W-QTY-TEXT-WHOLE(1:W-QTY-LEN-WHOLE) TO W-QTY-NUM-WHOLE
062770     EVALUATE W-QTY-LEN-FRAC
062775        WHEN ZERO
062780           MOVE "00" TO W-QTY-FRAC2
062785        WHEN 1
062790           STRING W-QTY-TEXT-FRAC(1:1) "0" DELIMITED BY SIZE
062795                  INTO W-QTY-FRAC2
062800        WHEN OTHER
062805           MOVE W-QTY-TEXT-FRAC(1:2) TO W-QTY-FRAC2
062810     END-EVALUATE
062815     MOVE W-QTY-FRAC2 TO W-QTY-NUM-FRAC
062820
062825     MOVE W-HRS-TEXT-WHOLE(1:W-HRS-LEN-WHOLE) TO W-HRS-NUM-WHOLE
062830     EVALUATE W-HRS-LEN-FRAC
062835        WHEN ZERO
062840           MOVE "00" TO W-HRS-FRAC2
062845        WHEN 1
062850           STRING W-HRS-TEXT-FRAC(1:1) "0" DELIMITED BY SIZE
062855                  INTO W-HRS-FRAC2
062860        WHEN OTHER
062865           MOVE W-HRS-TEXT-FRAC(1:2) TO W-HRS-FRAC2
062870     END-EVALUATE
062875     MOVE W-HRS-FRAC2 TO W-HRS-NUM-FRAC
062880     .
063100 C120-99-EXIT.
063200     EXIT.

063400******************************************************************
063500* C130 - EC-number must be non-blank and on file
063600******************************************************************
063700 C130-EDIT-EMPLOYEE SECTION.
063800 C130-00.
063900     IF RAW-EC-NUMBER = SPACES
064000        MOVE "Employee not found: " TO W-REJ-REASON
064100        MOVE "N" TO ROW-STATUS
064200        GO TO C130-99-EXIT
064300     END-IF
064400
064500     SET TE-IDX TO 1
064600     SEARCH TE-ENTRY VARYING TE-IDX
064700         AT END
064800             STRING "Employee not found: " DELIMITED BY SIZE
064900                    RAW-EC-NUMBER          DELIMITED BY SIZE
065000               INTO W-REJ-REASON
065100             MOVE "N" TO ROW-STATUS
065200         WHEN TE-EC-NUMBER(TE-IDX) = RAW-EC-NUMBER
065300             MOVE TE-ID(TE-IDX) TO JC-EMPLOYEE-ID
065400     END-SEARCH
065500     .
065600 C130-99-EXIT.
065700     EXIT.

065900******************************************************************
066000* C140 - machine code must be non-blank and on file
066100******************************************************************
066200 C140-EDIT-MACHINE SECTION.
066300 C140-00.
066400     IF RAW-MACHINE-CODE = SPACES
066500        STRING "Machine not found: " DELIMITED BY SIZE
066600                RAW-MACHINE-CODE     DELIMITED BY SIZE
066700          INTO W-REJ-REASON
066800        MOVE "N" TO ROW-STATUS
066900        GO TO C140-99-EXIT
067000     END-IF
067100
067200     SET TM-IDX TO 1
067300     SEARCH TM-ENTRY VARYING TM-IDX
067400         AT END
067500             STRING "Machine not found: " DELIMITED BY SIZE
067600                    RAW-MACHINE-CODE      DELIMITED BY SIZE
067700               INTO W-REJ-REASON
067800             MOVE "N" TO ROW-STATUS
067900         WHEN TM-CODE(TM-IDX) = RAW-MACHINE-CODE
068000             MOVE TM-ID(TM-IDX) TO JC-MACHINE-ID
068100     END-SEARCH
068200     .
068300 C140-99-EXIT.
068400     EXIT.

068600******************************************************************
068700* C150 - work-order number must be non-blank and on file
068800******************************************************************
068900 C150-EDIT-WORKORDER SECTION.
069000 C150-00.
069100     IF RAW-WO-NUMBER = SPACES
069200        STRING "Work order not found: " DELIMITED BY SIZE
069300               RAW-WO-NUMBER            DELIMITED BY SIZE
069400          INTO W-REJ-REASON
069500        MOVE "N" TO ROW-STATUS
069600        GO TO C150-99-EXIT
069700     END-IF
069800
069900     SET TW-IDX TO 1
070000     SEARCH TW-ENTRY VARYING TW-IDX
070100         AT END
070200             STRING "Work order not found: " DELIMITED BY SIZE
070300                    RAW-WO-NUMBER            DELIMITED BY SIZE
070400               INTO W-REJ-REASON
070500             MOVE "N" TO ROW-STATUS
070600         WHEN TW-NUMBER(TW-IDX) = RAW-WO-NUMBER
070700             MOVE TW-ID(TW-IDX) TO JC-WORK-ORDER-ID
070800     END-SEARCH
070900     .
071000 C150-99-EXIT.
071100     EXIT.

071300******************************************************************
071400* C160 - activity code is optional (blank/nan/None/N-A = AWC)
071500******************************************************************
071600 C160-EDIT-ACTIVITY SECTION.
071700 C160-00.
071800     MOVE ZERO TO JC-ACTIVITY-CODE-ID
071900     IF RAW-ACTIVITY-CODE = SPACES
072000        OR RAW-ACTIVITY-CODE = "nan"
072100        OR RAW-ACTIVITY-CODE = "None"
072200        OR RAW-ACTIVITY-CODE = "N/A"
072300        GO TO C160-99-EXIT
072400     END-IF
072500
072600     SET TA-IDX TO 1
072700     SEARCH TA-ENTRY VARYING TA-IDX
072800         AT END
072900             STRING "Activity code not found: " DELIMITED BY SIZE
073000                    RAW-ACTIVITY-CODE            DELIMITED BY SIZE
073100               INTO W-REJ-REASON
073200             MOVE "N" TO ROW-STATUS
073300         WHEN TA-CODE(TA-IDX) = RAW-ACTIVITY-CODE
073400             MOVE TA-ID(TA-IDX) TO JC-ACTIVITY-CODE-ID
073500     END-SEARCH
073600     .
073700 C160-99-EXIT.
073800     EXIT.

074000******************************************************************
074100* C170 - status (upper-cased, trimmed) must be C or IC
074200******************************************************************
074300 C170-EDIT-STATUS SECTION.
074400 C170-00.
074500     INSPECT RAW-STATUS CONVERTING
074600         "abcdefghijklmnopqrstuvwxyz" TO
074700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
074800
074900     IF RAW-STATUS(1:1) = "C" AND RAW-STATUS(2:1) = SPACE
075000        MOVE "C " TO JC-STATUS
075100     ELSE
075200        IF RAW-STATUS = "IC"
075300           MOVE "IC" TO JC-STATUS
075400        ELSE
075500           STRING "Invalid status: " DELIMITED BY SIZE
075600                  RAW-STATUS         DELIMITED BY SIZE
075700                  ". Must be C or IC" DELIMITED BY SIZE
075800             INTO W-REJ-REASON
075900           MOVE "N" TO ROW-STATUS
076000        END-IF
076100     END-IF
076200     .
076300 C170-99-EXIT.
076400     EXIT.

076600******************************************************************
076700* C180 - build the remainder of the job-card record
076800******************************************************************
076900 C180-BUILD-CARD SECTION.
077000 C180-00.
077100     ADD 1 TO C7-JC-ID
077200     MOVE C7-JC-ID       TO JC-ID
077300     MOVE 1               TO JC-SUPERVISOR-ID
077400     MOVE RAW-ACTIVITY-DESC TO JC-ACTIVITY-DESC
077500     IF JC-ACTIVITY-DESC = SPACES
077600        MOVE K-DEFAULT-DESC TO JC-ACTIVITY-DESC
077700     END-IF
077800     COMPUTE JC-QTY          = W-QTY-NUM-WHOLE + (W-QTY-NUM-FRAC / 100)
077900     COMPUTE JC-ACTUAL-HOURS = W-HRS-NUM-WHOLE + (W-HRS-NUM-FRAC / 100)
078000     MOVE W-DATE-OUT       TO JC-ENTRY-DATE
078100     MOVE "SUPERVISOR"     TO JC-SOURCE
078200     IF RAW-SHIFT IS NUMERIC
078300        MOVE RAW-SHIFT     TO JC-SHIFT
078400     ELSE
078500        MOVE ZERO          TO JC-SHIFT
078600     END-IF
078700     .
078800 C180-99-EXIT.
078900     EXIT.

079100 C190-WRITE-CARD SECTION.
079200 C190-00.
079300     WRITE JOBCARD-REC
079400     ADD 1 TO D-TOTAL-ACCEPT
079500     .
079600 C190-99-EXIT.
079700     EXIT.

079900******************************************************************
080000* C195 - hand the accepted card to the JCVAL0M rule engine
080100******************************************************************
080200 C195-CALL-VALIDATE SECTION.
080300 C195-00.
080400     MOVE JC-ID TO LV-JC-ID
080500     MOVE ZERO  TO LV-FLAG-COUNT
080600     MOVE SPACES TO LV-FLAG-LIST
080650     MOVE "N"   TO LV-LAST-CALL
080700
080750     CALL "JCVAL0M" USING JOBCARD-REC, WO-TABLE, C4-WO-CNT,
080760                          JC-HISTORY-TABLE, C4-JCH-CNT,
080770                          LINK-VAL-CARD
080780
080790* record this card into the run's history AFTER validation so
080800* the duplication/split-candidate look-back never matches itself
080810     IF C4-JCH-CNT < C4-JCH-MAX
080820        ADD 1 TO C4-JCH-CNT
080830        SET JH-IDX TO C4-JCH-CNT
080840        MOVE JC-ID              TO JH-JC-ID(JH-IDX)
080850        MOVE JC-EMPLOYEE-ID     TO JH-EMPLOYEE-ID(JH-IDX)
080860        MOVE JC-WORK-ORDER-ID   TO JH-WORK-ORDER-ID(JH-IDX)
080870        MOVE JC-ACTIVITY-CODE-ID TO JH-ACTIVITY-ID(JH-IDX)
080880        MOVE JC-ENTRY-DATE      TO JH-ENTRY-DATE(JH-IDX)
080890        MOVE JC-QTY             TO JH-QTY(JH-IDX)
080900        MOVE JC-ACTUAL-HOURS    TO JH-ACTUAL-HOURS(JH-IDX)
080910     END-IF
080920
081000     IF LV-FLAG-COUNT > ZERO
081100        ADD 1 TO D-TOTAL-FLAGGED
081200        ADD 1 TO C4-FLG-CNT
081300        SET FC-IDX TO C4-FLG-CNT
081400        MOVE LV-JC-ID     TO FC-JC-ID(FC-IDX)
081500        MOVE LV-FLAG-LIST TO FC-FLAG-LIST(FC-IDX)
081600     END-IF
081700     .
081800 C195-99-EXIT.
081900     EXIT.

082100******************************************************************
082200* C199 - hold a rejected row for Report Section 2
082300******************************************************************
082400 C199-HOLD-REJECT SECTION.
082500 C199-00.
082600     ADD 1 TO D-TOTAL-REJECT
082700     ADD 1 TO C4-REJ-CNT
082800     SET RJ-IDX TO C4-REJ-CNT
082900     MOVE C7-ROWNUM   TO RJ-ROWNUM(RJ-IDX)
083000     MOVE W-REJ-REASON TO RJ-REASON(RJ-IDX)
083100     .
083200 C199-99-EXIT.
083300     EXIT.

083500******************************************************************
083600* G100 - report heading
083700******************************************************************
083800 G100-PRINT-HEADING SECTION.
083900 G100-00.
084000     WRITE RPT-LINE FROM H-PAGE-HEADING AFTER ADVANCING C01
084100     MOVE SPACES TO RPT-LINE
084200     WRITE RPT-LINE AFTER ADVANCING 1
084300     .
084400 G100-99-EXIT.
084500     EXIT.

084700******************************************************************
084800* G110 - Section 1, import totals
084900******************************************************************
085000 G110-PRINT-TOTALS SECTION.
085100 G110-00.
085200     MOVE "TOTAL ROWS READ"    TO L-TOT-LABEL
085300     MOVE D-TOTAL-READ        TO L-TOT-VALUE
085400     WRITE RPT-LINE FROM L-TOTALS-LINE AFTER ADVANCING 1
085500
085600     MOVE "ACCEPTED"           TO L-TOT-LABEL
085700     MOVE D-TOTAL-ACCEPT      TO L-TOT-VALUE
085800     WRITE RPT-LINE FROM L-TOTALS-LINE AFTER ADVANCING 1
085900
086000     MOVE "REJECTED"           TO L-TOT-LABEL
086100     MOVE D-TOTAL-REJECT      TO L-TOT-VALUE
086200     WRITE RPT-LINE FROM L-TOTALS-LINE AFTER ADVANCING 1
086300
086400     MOVE "FLAGGED"            TO L-TOT-LABEL
086500     MOVE D-TOTAL-FLAGGED     TO L-TOT-VALUE
086600     WRITE RPT-LINE FROM L-TOTALS-LINE AFTER ADVANCING 1
086700     .
086800 G110-99-EXIT.
086900     EXIT.

087100******************************************************************
087200* G120 - Section 2, rejected rows
087300******************************************************************
087400 G120-PRINT-REJECTS SECTION.
087500 G120-00.
087600     MOVE SPACES TO RPT-LINE
087700     WRITE RPT-LINE AFTER ADVANCING 1
087800     IF C4-REJ-CNT > ZERO
087900        PERFORM G121-PRINT-ONE-REJECT THRU G121-99-EXIT
088000            VARYING RJ-IDX FROM 1 BY 1
088100            UNTIL RJ-IDX > C4-REJ-CNT
088200     END-IF
088300     .
088400 G120-99-EXIT.
088500     EXIT.

088700 G121-PRINT-ONE-REJECT SECTION.
088800 G121-00.
088900     MOVE RJ-ROWNUM(RJ-IDX) TO L-REJ-ROW
089000     MOVE RJ-REASON(RJ-IDX) TO L-REJ-REASON
089100     WRITE RPT-LINE FROM L-REJECT-LINE AFTER ADVANCING 1
089200     .
089300 G121-99-EXIT.
089400     EXIT.

089600******************************************************************
089700* G130 - Section 3, flagged cards
089800******************************************************************
089900 G130-PRINT-FLAGGED SECTION.
090000 G130-00.
090100     MOVE SPACES TO RPT-LINE
090200     WRITE RPT-LINE AFTER ADVANCING 1
090300     IF C4-FLG-CNT > ZERO
090400        PERFORM G131-PRINT-ONE-FLAG THRU G131-99-EXIT
090500            VARYING FC-IDX FROM 1 BY 1
090600            UNTIL FC-IDX > C4-FLG-CNT
090700     END-IF
090800     .
090900 G130-99-EXIT.
091000     EXIT.

091200 G131-PRINT-ONE-FLAG SECTION.
091300 G131-00.
091400     MOVE FC-JC-ID(FC-IDX)    TO L-FLG-JC-ID
091500     MOVE FC-FLAG-LIST(FC-IDX) TO L-FLG-TYPES
091600     WRITE RPT-LINE FROM L-FLAGGED-LINE AFTER ADVANCING 1
091700     .
091800 G131-99-EXIT.
091900     EXIT.
